000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.    ADINGST.
000400 AUTHOR.        R T MATHESON.
000500 INSTALLATION.  CORPORATE SYSTEMS - DIRECT RESPONSE MKTG.
000600 DATE-WRITTEN.  03/14/87.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000900*
001000************************************************************
001100*                      PROGRAM NARRATIVE
001200*
001300*   ADINGST READS THE DAILY (OR BACKFILL) EXTRACT OF PER-AD,
001400*   PER-DAY PERFORMANCE ROWS PULLED FROM THE AD PLATFORM AND
001500*   MERGES THEM INTO THE FB-AD-DAILY MASTER STORE, KEYED ON
001600*   AD-ID PLUS ACTIVITY DATE.  FOR EACH INPUT ROW, PURCHASE
001700*   COUNT AND PURCHASE REVENUE ARE DERIVED FROM THE FLAT
001800*   ACTION AND ACTION-VALUE TABLES CARRIED IN THE EXTRACT
001900*   RECORD BEFORE THE ROW IS MATCHED AGAINST THE OLD MASTER.
002000*   A RECORD ALREADY ON FILE FOR THE SAME KEY IS REPLACED
002100*   (LAST WRITE WINS) SO A ROLLING WINDOW MAY BE RE-PULLED
002200*   TO PICK UP LATE-ARRIVING CONVERSIONS WITHOUT DUPLICATING
002300*   MASTER ROWS.
002400*
002500*       INPUT:      INSIGHTS  - RAW PER-AD-PER-DAY EXTRACT
002600*                   OLDMSTR   - FB-AD-DAILY MASTER, OLD GEN
002700*       OUTPUT:     NEWMSTR   - FB-AD-DAILY MASTER, NEW GEN
002800*                   RPTOUT    - RUN COUNT / PROGRESS LISTING
002900*       WORK FILE:  SORTWK1   - RESEQUENCES OLD MASTER AHEAD
003000*                   OF THE MERGE (SEE 150-SORT-OLD-MASTER)
003100*
003200************************************************************
003300*                       CHANGE LOG
003400************************************************************
003500* DATE     BY   REQUEST     DESCRIPTION
003600* -------- ---- ----------- --------------------------------
003700* 03/14/87 RTM  INIT-0001   ORIGINAL PROGRAM.                     INGS0001
003800* 09/02/87 RTM  CHG-0114    ADDED REJECT COUNT FOR MISSING        INGS0002
003900*                AD-ID/DATE-START ON 900-BAD-RECORD.              INGS0003
004000* 02/11/89 DWP  CHG-0309    CHUNK PROGRESS LINE EVERY 30          INGS0004
004100*                RECORDS PER MARKETING OPS REQUEST.               INGS0005
004200* 07/20/91 CAH  CHG-0477    SPEND/CTR NUMERIC-EDIT REDEFINE       INGS0006
004300*                REPLACED HAND SCAN FOR PERFORMANCE.              INGS0007
004400* 04/03/94 RTM  CHG-0592    PURCHASE MATCH NOW SCANS ENTIRE       INGS0008
004500*                ACTION-TYPE FOR "PURCHASE", NOT JUST A           INGS0009
004600*                LEADING TOKEN.                                   INGS0010
004700* 11/18/96 SDQ  CHG-0650    OLD/NEW MASTER GENERATION DATA        INGS0011
004800*                SET NAMES SPLIT FROM A SINGLE I-O FILE.          INGS0012
004900* 10/05/98 SDQ  Y2K-0003    DATE-START IS ALREADY CCYY-MM-        INGS0013
005000*                DD; CONFIRMED NO 2-DIGIT YEAR WINDOWING          INGS0014
005100*                LOGIC EXISTS IN THIS PROGRAM.  NO CHANGE.        INGS0015
005200* 01/14/99 SDQ  Y2K-0003    CENTURY-WINDOW CHECK SIGNED OFF       INGS0016
005300*                BY QA FOR CALENDAR ROLLOVER TO 2000.             INGS0017
005400* 06/30/01 JLK  CHG-0711    NON-FINITE ACTION VALUES NOW          INGS0018
005500*                FORCED TO ZERO INSTEAD OF LEFT UNPARSED.         INGS0019
005600* 03/09/04 JLK  CHG-0788    BACKFILL WINDOWS NO LONGER NEED       INGS0020
005700*                A SEPARATE PROGRAM; SAME LOGIC HANDLES A         INGS0021
005800*                ONE-DAY OR A 30-DAY EXTRACT IDENTICALLY.         INGS0022
005900* 08/17/07 DWP  CHG-0845    ADDED UPSI-0 BACKFILL-MODE            INGS0023
006000*                SWITCH FOR OPERATOR-SET RUNS.                    INGS0024
006100************************************************************
006200*
006300 ENVIRONMENT DIVISION.
006400*************************
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS DIGIT-CLASS IS "0" THRU "9"
006900     UPSI-0 IS ADINGST-BACKFILL-SWITCH.
007000*
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT INSIGHTS-EXTRACT ASSIGN TO INSIGHTS
007400         ORGANIZATION IS SEQUENTIAL.
007500*
007600     SELECT OLD-MASTER ASSIGN TO OLDMSTR
007700         ORGANIZATION IS SEQUENTIAL.
007800*
007900     SELECT NEW-MASTER ASSIGN TO NEWMSTR
008000         ORGANIZATION IS SEQUENTIAL.
008100*
008200     SELECT PROGRESS-LISTING ASSIGN TO RPTOUT
008300         ORGANIZATION IS SEQUENTIAL.
008400*
008500     SELECT SORT-WORK-1 ASSIGN TO SORTWK1.
008600*
008700* //ADINGSTJ JOB 1,NOTIFY=&SYSUID
008800* //***************************************************/
008900* //COBRUN  EXEC IGYWCL
009000* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(ADINGST),DISP=SHR
009100* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(ADINGST),DISP=SHR
009200* //***************************************************/
009300* // IF RC = 0 THEN
009400* //***************************************************/
009500* //RUN     EXEC PGM=ADINGST
009600* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
009700* //INSIGHTS  DD DSN=MKTG.DAILY.INSIGHTS,DISP=SHR
009800* //OLDMSTR   DD DSN=MKTG.PROD.FBADDAY,DISP=SHR
009900* //NEWMSTR   DD DSN=MKTG.PROD.FBADDAY.NEW,DISP=(NEW,CATLG)
010000* //RPTOUT    DD SYSOUT=*,OUTLIM=15000
010100* //SORTWK1   DD DSN=&&SORTWK1,SPACE=(CYL,1),DISP=(,DELETE)
010200* //CEEDUMP   DD DUMMY
010300* //SYSUDUMP  DD DUMMY
010400* //***************************************************/
010500* // ELSE
010600* // ENDIF
010700*
010800 DATA DIVISION.
010900*************************
011000 FILE SECTION.
011100*
011200************************************************************
011300*   RAW PER-AD-PER-DAY EXTRACT FROM THE AD PLATFORM.  ACTION
011400*   AND ACTION-VALUE TABLES ARE CARRIED FLAT, 20 SLOTS EACH.
011500************************************************************
011600 FD  INSIGHTS-EXTRACT RECORDING MODE F.
011700 01  RI-INSIGHT-RECORD.
011800     05  RI-AD-ID                PIC X(20).
011900     05  RI-AD-NAME               PIC X(60).
012000     05  RI-ADSET-ID              PIC X(20).
012100     05  RI-ADSET-NAME            PIC X(60).
012200     05  RI-CAMPAIGN-ID           PIC X(20).
012300     05  RI-CAMPAIGN-NAME         PIC X(60).
012400     05  RI-DATE-START            PIC X(10).
012500     05  RI-IMPRESSIONS-TXT       PIC X(12).
012600     05  RI-REACH-TXT             PIC X(12).
012700     05  RI-SPEND-TXT             PIC X(11).
012800     05  RI-CTR-TXT               PIC X(11).
012900     05  RI-ACTION-TABLE OCCURS 20 TIMES
013000                          INDEXED BY RI-ACTION-IDX.
013100         10  RI-ACTION-TYPE       PIC X(40).
013200         10  RI-ACTION-VALUE      PIC X(18).
013300     05  RI-ACTVAL-TABLE OCCURS 20 TIMES
013400                          INDEXED BY RI-ACTVAL-IDX.
013500         10  RI-ACTVAL-TYPE       PIC X(40).
013600         10  RI-ACTVAL-VALUE      PIC X(18).
013700     05  FILLER                  PIC X(14).
013800*
013900* NUMERIC-EDITED REDEFINES OF THE TEXT MONEY/COUNT FIELDS.
014000* THE EXTRACT-BUILD STEP (NOT THIS PROGRAM) LAYS THESE OUT
014100* AS FIXED-POINT ZERO-FILLED TEXT WITH THE POINT IN A FIXED
014200* COLUMN, SO A PLAIN MOVE TO A NUMERIC FIELD DE-EDITS THEM.
014300 01  RI-IMPRESSIONS-EDIT REDEFINES RI-IMPRESSIONS-TXT
014400                          PIC 9(8).999.
014500 01  RI-REACH-EDIT REDEFINES RI-REACH-TXT
014600                          PIC 9(8).999.
014700 01  RI-SPEND-EDIT REDEFINES RI-SPEND-TXT
014800                          PIC +9(7).99.
014900 01  RI-CTR-EDIT REDEFINES RI-CTR-TXT
015000                          PIC +999.999999.
015100*
015200************************************************************
015300*   FB-AD-DAILY MASTER, OLD GENERATION (INPUT).
015400************************************************************
015500 FD  OLD-MASTER RECORDING MODE F.
015600 01  OM-MASTER-RECORD.
015700     05  OM-AD-ID                 PIC X(20).
015800     05  OM-DATE-START            PIC X(10).
015900     05  OM-AD-NAME               PIC X(60).
016000     05  OM-ADSET-ID              PIC X(20).
016100     05  OM-ADSET-NAME            PIC X(60).
016200     05  OM-CAMPAIGN-ID           PIC X(20).
016300     05  OM-CAMPAIGN-NAME         PIC X(60).
016400     05  OM-IMPRESSIONS           PIC 9(09).
016500     05  OM-REACH                 PIC 9(09).
016600     05  OM-SPEND                 PIC S9(07)V99.
016700     05  OM-CTR                   PIC S9(03)V9(06).
016800     05  OM-PURCHASES             PIC 9(07).
016900     05  OM-REVENUE               PIC S9(09)V99.
017000     05  FILLER                   PIC X(06).
017100*
017200************************************************************
017300*   FB-AD-DAILY MASTER, NEW GENERATION (OUTPUT).  SAME
017400*   LAYOUT AS OLD-MASTER, KEPT SEPARATE SO THE RUN NEVER
017500*   OVERWRITES THE PRIOR GENERATION IN PLACE.
017600************************************************************
017700 FD  NEW-MASTER RECORDING MODE F.
017800 01  NM-MASTER-RECORD.
017900     05  NM-AD-ID                 PIC X(20).
018000     05  NM-DATE-START            PIC X(10).
018100     05  NM-AD-NAME               PIC X(60).
018200     05  NM-ADSET-ID              PIC X(20).
018300     05  NM-ADSET-NAME            PIC X(60).
018400     05  NM-CAMPAIGN-ID           PIC X(20).
018500     05  NM-CAMPAIGN-NAME         PIC X(60).
018600     05  NM-IMPRESSIONS           PIC 9(09).
018700     05  NM-REACH                 PIC 9(09).
018800     05  NM-SPEND                 PIC S9(07)V99.
018900     05  NM-CTR                   PIC S9(03)V9(06).
019000     05  NM-PURCHASES             PIC 9(07).
019100     05  NM-REVENUE               PIC S9(09)V99.
019200     05  FILLER                   PIC X(06).
019300*
019400 FD  PROGRESS-LISTING RECORDING MODE F.
019500 01  PL-LISTING-LINE              PIC X(80).
019600*
019700 SD  SORT-WORK-1.
019800 01  SW-SORT-RECORD.
019900     05  SW-AD-ID                 PIC X(20).
020000     05  SW-DATE-START            PIC X(10).
020100     05  FILLER                   PIC X(280).
020200*
020300 WORKING-STORAGE SECTION.
020400*
020500************************************************************
020600*                        SWITCHES
020700************************************************************
020800 01  WS-SWITCHES.
020900     05  WS-EXTRACT-EOF-SW        PIC X    VALUE "N".
021000         88  EXTRACT-EOF                    VALUE "Y".
021100     05  WS-OLDMSTR-EOF-SW        PIC X    VALUE "N".
021200         88  OLDMSTR-EOF                    VALUE "Y".
021300     05  WS-RECORD-VALID-SW       PIC X    VALUE "Y".
021400         88  RECORD-IS-VALID                VALUE "Y".
021500         88  RECORD-IS-REJECTED             VALUE "N".
021600     05  FILLER                   PIC X(05).
021700*
021800************************************************************
021900*                      ACCUMULATORS
022000************************************************************
022100 01  WS-ACCUMULATORS.
022200     05  WS-RECORDS-READ          PIC 9(07)  COMP.
022300     05  WS-RECORDS-UPSERTED      PIC 9(07)  COMP.
022400     05  WS-RECORDS-REJECTED      PIC 9(07)  COMP.
022500     05  WS-CHUNK-COUNTER         PIC 9(05)  COMP.
022550     05  FILLER                   PIC X(09).
022600*
022650 77  WS-CHUNK-SIZE                PIC 9(05)  COMP VALUE 30.
022700*
022900************************************************************
023000*                   MAPPED TRANSACTION AREA
023100*   HOLDS ONE INSIGHT RECORD AFTER NUMERIC DEFAULTING AND
023200*   PURCHASE-COUNT / PURCHASE-REVENUE DERIVATION.
023300************************************************************
023400 01  WS-MAPPED-TRAN.
023500     05  WT-AD-ID                 PIC X(20).
023600     05  WT-DATE-START             PIC X(10).
023700     05  WT-AD-NAME                PIC X(60).
023800     05  WT-ADSET-ID               PIC X(20).
023900     05  WT-ADSET-NAME             PIC X(60).
024000     05  WT-CAMPAIGN-ID            PIC X(20).
024100     05  WT-CAMPAIGN-NAME          PIC X(60).
024200     05  WT-IMPRESSIONS            PIC 9(09).
024300     05  WT-REACH                  PIC 9(09).
024400     05  WT-SPEND                  PIC S9(07)V99.
024500     05  WT-CTR                    PIC S9(03)V9(06).
024600     05  WT-PURCHASES              PIC 9(07).
024700     05  WT-REVENUE                PIC S9(09)V99.
024800     05  FILLER                    PIC X(06).
024900*
025000************************************************************
025100*                 ACTION-TABLE SCAN WORK AREA
025200************************************************************
025300 01  WS-ACTION-SCAN.
025400     05  WS-ACTION-TYPE-UC        PIC X(40).
025500     05  WS-PURCHASE-TALLY        PIC 9(04)  COMP.
025600     05  WS-PARSE-TEXT            PIC X(18).
025700     05  WS-PARSE-VALUE           PIC S9(09)V9(06).
025800     05  WS-PARSE-VALID-SW        PIC X.
025900         88  PARSE-IS-VALID                 VALUE "Y".
026000         88  PARSE-IS-INVALID               VALUE "N".
026100     05  FILLER                   PIC X(03).
026200*
026300* CHARACTER TABLE REDEFINITION OF THE PARSE TEXT, USED BY
026400* 720-SCAN-PARSE-CHAR TO VALIDATE AND ACCUMULATE DIGIT-BY
026500* WITHOUT RELYING ON AN INTRINSIC NUMVAL FUNCTION.
026600 01  WS-PARSE-CHARS REDEFINES WS-PARSE-TEXT.
026700     05  WS-PARSE-CHAR OCCURS 18 TIMES PIC X.
026800*
026900 01  WS-PARSE-CONTROL.
027000     05  WS-PARSE-IDX             PIC 9(02)  COMP.
027100     05  WS-PARSE-SIGN             PIC S9     COMP VALUE +1.
027200     05  WS-PARSE-SEEN-DIGIT-SW   PIC X      VALUE "N".
027300     05  WS-PARSE-SEEN-POINT-SW   PIC X      VALUE "N".
027400     05  WS-PARSE-INT-ACCUM        PIC 9(09)  COMP.
027500     05  WS-PARSE-DEC-ACCUM        PIC 9(06)  COMP.
027600     05  WS-PARSE-DEC-DIGITS       PIC 9(02)  COMP.
027700     05  WS-PARSE-SCALE            PIC 9(07)  COMP.
027800     05  WS-PARSE-DIGIT-TEXT       PIC X.
027900     05  FILLER                    PIC X(03).
028000*
028100* A ZONED PIC 9 DIGIT OCCUPIES THE SAME BYTE AS ITS CHAR
028200* FORM, SO REDEFINING THE ONE-BYTE SCRATCH FIELD GIVES THE
028300* BINARY VALUE OF A "0"-"9" CHARACTER WITHOUT AN INTRINSIC
028400* FUNCTION CALL.
028500 01  WS-PARSE-DIGIT-NUM REDEFINES WS-PARSE-DIGIT-TEXT PIC 9.
028600*
028700************************************************************
028800*          RUN-DATE / TIME FIELDS FOR THE LISTING HEADER
028900************************************************************
029000 01  WS-RUN-DATE-RAW.
029100     02  WS-RDR-YEAR               PIC 9(4).
029200     02  WS-RDR-MONTH              PIC 99.
029300     02  WS-RDR-DAY                PIC 99.
029400     02  FILLER                    PIC X(02).
029500*
029600 01  WS-RUN-DATE-OUT.
029700     05  WS-RDO-MONTH              PIC 99.
029800     05  FILLER                    PIC X   VALUE "/".
029900     05  WS-RDO-DAY                PIC 99.
030000     05  FILLER                    PIC X   VALUE "/".
030100     05  WS-RDO-YEAR               PIC 9(4).
030200*
030300************************************************************
030400*                    PROGRESS / COUNT LINES
030500************************************************************
030600 01  WS-PROGRESS-LINE.
030700     05  FILLER                PIC X(09) VALUE "UPSERTED ".
030800     05  WS-PROG-DONE-OUT          PIC ZZZ,ZZ9.
030900     05  FILLER                    PIC X(01) VALUE "/".
031000     05  WS-PROG-TOTAL-OUT         PIC ZZZ,ZZ9.
031100     05  FILLER                    PIC X(55) VALUE SPACES.
031200*
031300 01  WS-SUMMARY-LINE.
031400     05  FILLER                    PIC X(16)
031500                            VALUE "RECORDS READ:   ".
031600     05  WS-SUM-READ-OUT           PIC ZZZ,ZZ9.
031700     05  FILLER                    PIC X(12) VALUE SPACES.
031800     05  FILLER                    PIC X(16)
031900                            VALUE "RECORDS WRITTEN:".
032000     05  WS-SUM-WRITE-OUT          PIC ZZZ,ZZ9.
032100     05  FILLER                    PIC X(11) VALUE SPACES.
032200*
032300 PROCEDURE DIVISION.
032400*************************
032500 000-MAIN-CONTROL.
032600     PERFORM 010-OPEN-FILES
032700     PERFORM 020-OBTAIN-RUN-DATE
032800     PERFORM 150-SORT-OLD-MASTER
032900     PERFORM 100-READ-RAW-EXTRACT
033000     PERFORM 200-READ-OLD-MASTER
033100     PERFORM 210-MATCH-MERGE
033200         UNTIL EXTRACT-EOF AND OLDMSTR-EOF
033300     MOVE WS-RECORDS-READ TO WS-SUM-READ-OUT
033400     MOVE WS-RECORDS-UPSERTED TO WS-SUM-WRITE-OUT
033500     WRITE PL-LISTING-LINE FROM WS-SUMMARY-LINE
033600     PERFORM 090-CLOSE-FILES
033700     STOP RUN.
033800*
033900 010-OPEN-FILES.
034000     OPEN INPUT  INSIGHTS-EXTRACT
034100     OPEN OUTPUT NEW-MASTER
034200     OPEN OUTPUT PROGRESS-LISTING.
034300*
034400 090-CLOSE-FILES.
034500     CLOSE INSIGHTS-EXTRACT
034600     CLOSE OLD-MASTER
034700     CLOSE NEW-MASTER
034800     CLOSE PROGRESS-LISTING.
034900*
035000 020-OBTAIN-RUN-DATE.
035100     ACCEPT WS-RUN-DATE-RAW FROM DATE YYYYMMDD
035200     MOVE WS-RDR-MONTH TO WS-RDO-MONTH
035300     MOVE WS-RDR-DAY TO WS-RDO-DAY
035400     MOVE WS-RDR-YEAR TO WS-RDO-YEAR.
035500*
035600************************************************************
035700*   150-SORT-OLD-MASTER RESEQUENCES THE OLD MASTER GEN
035800*   INTO SORT-WORK-1, THEN RE-OPENS IT AS OLD-MASTER FOR THE
035900*   MATCH/MERGE.  KEPT AS A SEPARATE STEP SO A DAMAGED PRIOR
036000*   GENERATION SHOWS UP AS A SORT ABEND, NOT A BAD MERGE.
036100************************************************************
036200 150-SORT-OLD-MASTER.
036300     SORT SORT-WORK-1
036400         ON ASCENDING KEY SW-AD-ID SW-DATE-START
036500         USING OLD-MASTER
036600         GIVING OLD-MASTER
036700     OPEN INPUT OLD-MASTER.
036800*
036900 100-READ-RAW-EXTRACT.
037000     READ INSIGHTS-EXTRACT
037100         AT END
037200             MOVE "Y" TO WS-EXTRACT-EOF-SW
037300         NOT AT END
037400             ADD 1 TO WS-RECORDS-READ
037500             PERFORM 110-MAP-RAW-TO-MASTER
037600     END-READ.
037700*
037800 110-MAP-RAW-TO-MASTER.
037900     MOVE "Y" TO WS-RECORD-VALID-SW
038000     IF RI-AD-ID = SPACES OR RI-DATE-START = SPACES
038100         PERFORM 900-BAD-RECORD
038200     ELSE
038300         MOVE RI-AD-ID          TO WT-AD-ID
038400         MOVE RI-DATE-START     TO WT-DATE-START
038500         MOVE RI-AD-NAME        TO WT-AD-NAME
038600         MOVE RI-ADSET-ID       TO WT-ADSET-ID
038700         MOVE RI-ADSET-NAME     TO WT-ADSET-NAME
038800         MOVE RI-CAMPAIGN-ID    TO WT-CAMPAIGN-ID
038900         MOVE RI-CAMPAIGN-NAME  TO WT-CAMPAIGN-NAME
039000         IF RI-IMPRESSIONS-TXT = SPACES
039100             MOVE ZERO TO WT-IMPRESSIONS
039200         ELSE
039300             MOVE RI-IMPRESSIONS-EDIT TO WT-IMPRESSIONS
039400         END-IF
039500         IF RI-REACH-TXT = SPACES
039600             MOVE ZERO TO WT-REACH
039700         ELSE
039800             MOVE RI-REACH-EDIT TO WT-REACH
039900         END-IF
040000         IF RI-SPEND-TXT = SPACES
040100             MOVE ZERO TO WT-SPEND
040200         ELSE
040300             MOVE RI-SPEND-EDIT TO WT-SPEND
040400         END-IF
040500         IF RI-CTR-TXT = SPACES
040600             MOVE ZERO TO WT-CTR
040700         ELSE
040800             MOVE RI-CTR-EDIT TO WT-CTR
040900         END-IF
041000         PERFORM 120-SUM-ACTIONS THRU 120-SUM-ACTIONS-EXIT
041100         PERFORM 130-SUM-ACTION-VALUES
041200             THRU 130-SUM-ACTION-VALUES-EXIT
041300     END-IF.
041400*
041500************************************************************
041600*   120-SUM-ACTIONS - PURCHASE COUNT.  EVERY ACTIONS ENTRY
041700*   WHOSE ACTION-TYPE CONTAINS "PURCHASE" ANYWHERE, ANY CASE
041800*   CONTRIBUTES ITS VALUE (TRUNCATED TO AN INTEGER) TO THE
041900*   PURCHASE COUNT.  ENTRIES THAT FAIL 700-PARSE-NUMERIC
042000*   ARE SKIPPED SILENTLY, PER CHG-0711.
042100************************************************************
042200 120-SUM-ACTIONS.
042300     MOVE ZERO TO WT-PURCHASES
042400     PERFORM 125-SUM-ONE-ACTION
042500         VARYING RI-ACTION-IDX FROM 1 BY 1
042600         UNTIL RI-ACTION-IDX > 20.
042700 120-SUM-ACTIONS-EXIT.
042800     EXIT.
042900*
043000 125-SUM-ONE-ACTION.
043100     IF RI-ACTION-TYPE (RI-ACTION-IDX) = SPACES
043200         GO TO 125-SUM-ONE-ACTION-EXIT
043300     END-IF
043400     MOVE RI-ACTION-TYPE (RI-ACTION-IDX)
043500         TO WS-ACTION-TYPE-UC
043600     INSPECT WS-ACTION-TYPE-UC CONVERTING
043700         "abcdefghijklmnopqrstuvwxyz"
043800         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
043900     MOVE ZERO TO WS-PURCHASE-TALLY
044000     INSPECT WS-ACTION-TYPE-UC TALLYING WS-PURCHASE-TALLY
044100         FOR ALL "PURCHASE"
044200     IF WS-PURCHASE-TALLY > ZERO
044300         MOVE RI-ACTION-VALUE (RI-ACTION-IDX)
044400             TO WS-PARSE-TEXT
044500         PERFORM 700-PARSE-NUMERIC-TEXT
044600         IF PARSE-IS-VALID
044700             ADD WS-PARSE-VALUE TO WT-PURCHASES
044800         END-IF
044900     END-IF.
045000 125-SUM-ONE-ACTION-EXIT.
045100     EXIT.
045200*
045300************************************************************
045400*   130-SUM-ACTION-VALUES - PURCHASE REVENUE.  SAME MATCH
045500*   OVER THE ACTION-VALUES TABLE, SUMMED AS MONEY.
045600************************************************************
045700 130-SUM-ACTION-VALUES.
045800     MOVE ZERO TO WT-REVENUE
045900     PERFORM 135-SUM-ONE-ACTVAL
046000         VARYING RI-ACTVAL-IDX FROM 1 BY 1
046100         UNTIL RI-ACTVAL-IDX > 20.
046200 130-SUM-ACTION-VALUES-EXIT.
046300     EXIT.
046400*
046500 135-SUM-ONE-ACTVAL.
046600     IF RI-ACTVAL-TYPE (RI-ACTVAL-IDX) = SPACES
046700         GO TO 135-SUM-ONE-ACTVAL-EXIT
046800     END-IF
046900     MOVE RI-ACTVAL-TYPE (RI-ACTVAL-IDX)
047000         TO WS-ACTION-TYPE-UC
047100     INSPECT WS-ACTION-TYPE-UC CONVERTING
047200         "abcdefghijklmnopqrstuvwxyz"
047300         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
047400     MOVE ZERO TO WS-PURCHASE-TALLY
047500     INSPECT WS-ACTION-TYPE-UC TALLYING WS-PURCHASE-TALLY
047600         FOR ALL "PURCHASE"
047700     IF WS-PURCHASE-TALLY > ZERO
047800         MOVE RI-ACTVAL-VALUE (RI-ACTVAL-IDX)
047900             TO WS-PARSE-TEXT
048000         PERFORM 700-PARSE-NUMERIC-TEXT
048100         IF PARSE-IS-VALID
048200             ADD WS-PARSE-VALUE TO WT-REVENUE
048300         END-IF
048400     END-IF.
048500 135-SUM-ONE-ACTVAL-EXIT.
048600     EXIT.
048700*
048800************************************************************
048900*   700-PARSE-NUMERIC-TEXT VALIDATES AND CONVERTS WS-PARSE
049000*   TEXT INTO WS-PARSE-VALUE WITHOUT CALLING A FUNCTION.
049100*   LEADING/TRAILING SPACES, A SINGLE LEADING SIGN, AND A
049200*   SINGLE DECIMAL POINT ARE ACCEPTED; ANY OTHER CHARACTER
049300*   MARKS THE ENTRY NON-FINITE AND WS-PARSE-VALID-SW IS SET
049400*   "N" SO THE CALLER SKIPS IT RATHER THAN ADDING GARBAGE.
049500************************************************************
049600 700-PARSE-NUMERIC-TEXT.
049700     MOVE "Y" TO WS-PARSE-VALID-SW
049800     MOVE "N" TO WS-PARSE-SEEN-DIGIT-SW
049900     MOVE "N" TO WS-PARSE-SEEN-POINT-SW
050000     MOVE +1 TO WS-PARSE-SIGN
050100     MOVE ZERO TO WS-PARSE-INT-ACCUM
050200     MOVE ZERO TO WS-PARSE-DEC-ACCUM
050300     MOVE ZERO TO WS-PARSE-DEC-DIGITS
050400     PERFORM 720-SCAN-PARSE-CHAR
050500         VARYING WS-PARSE-IDX FROM 1 BY 1
050600         UNTIL WS-PARSE-IDX > 18 OR PARSE-IS-INVALID
050700     IF PARSE-IS-VALID AND WS-PARSE-SEEN-DIGIT-SW = "N"
050800         MOVE "N" TO WS-PARSE-VALID-SW
050900     END-IF
051000     IF PARSE-IS-VALID
051100         MOVE 1 TO WS-PARSE-SCALE
051200         PERFORM 730-BUMP-SCALE
051300             VARYING WS-PARSE-IDX FROM 1 BY 1
051400             UNTIL WS-PARSE-IDX > WS-PARSE-DEC-DIGITS
051500         COMPUTE WS-PARSE-VALUE ROUNDED =
051600             WS-PARSE-SIGN *
051700             (WS-PARSE-INT-ACCUM +
051800              (WS-PARSE-DEC-ACCUM / WS-PARSE-SCALE))
051900     ELSE
052000         MOVE ZERO TO WS-PARSE-VALUE
052100     END-IF.
052200*
052300 720-SCAN-PARSE-CHAR.
052400     EVALUATE WS-PARSE-CHAR (WS-PARSE-IDX)
052500         WHEN SPACE
052600             CONTINUE
052700         WHEN "+"
052800             IF WS-PARSE-IDX NOT = 1
052900             OR WS-PARSE-SEEN-DIGIT-SW = "Y"
053000                 MOVE "N" TO WS-PARSE-VALID-SW
053100             END-IF
053200         WHEN "-"
053300             IF WS-PARSE-IDX NOT = 1
053400             OR WS-PARSE-SEEN-DIGIT-SW = "Y"
053500                 MOVE "N" TO WS-PARSE-VALID-SW
053600             ELSE
053700                 MOVE -1 TO WS-PARSE-SIGN
053800             END-IF
053900         WHEN "."
054000             IF WS-PARSE-SEEN-POINT-SW = "Y"
054100                 MOVE "N" TO WS-PARSE-VALID-SW
054200             ELSE
054300                 MOVE "Y" TO WS-PARSE-SEEN-POINT-SW
054400             END-IF
054500         WHEN "0" THRU "9"
054600             MOVE "Y" TO WS-PARSE-SEEN-DIGIT-SW
054700             MOVE WS-PARSE-CHAR (WS-PARSE-IDX)
054800                 TO WS-PARSE-DIGIT-TEXT
054900             IF WS-PARSE-SEEN-POINT-SW = "Y"
055000                 COMPUTE WS-PARSE-DEC-ACCUM =
055100                     WS-PARSE-DEC-ACCUM * 10 +
055200                     WS-PARSE-DIGIT-NUM
055300                 ADD 1 TO WS-PARSE-DEC-DIGITS
055400             ELSE
055500                 COMPUTE WS-PARSE-INT-ACCUM =
055600                     WS-PARSE-INT-ACCUM * 10 +
055700                     WS-PARSE-DIGIT-NUM
055800             END-IF
055900         WHEN OTHER
056000             MOVE "N" TO WS-PARSE-VALID-SW
056100     END-EVALUATE.
056200*
056300 730-BUMP-SCALE.
056400     COMPUTE WS-PARSE-SCALE = WS-PARSE-SCALE * 10.
056500*
056600 200-READ-OLD-MASTER.
056700     READ OLD-MASTER
056800         AT END
056900             MOVE "Y" TO WS-OLDMSTR-EOF-SW
057000             MOVE HIGH-VALUES TO OM-AD-ID OM-DATE-START
057100     END-READ.
057200*
057300************************************************************
057400*   210-MATCH-MERGE DRIVES THE OLD-MASTER/NEW-MASTER UPDATE.
057500*   THE MAPPED TRANSACTION AND THE CURRENT OLD-MASTER RECORD
057600*   ARE COMPARED ON AD-ID/DATE-START.  A TRAN KEY THAT
057700*   MATCHES THE OLD MASTER REPLACES IT (LAST WRITE WINS); A
057800*   TRAN KEY LOWER THAN THE OLD MASTER IS A NEW ROW AND
057900*   IS INSERTED AHEAD OF IT; AN OLD-MASTER KEY WITH NO
058000*   TRANSACTION PASSES THROUGH UNCHANGED.  THIS IS THE SAME
058100*   OLD-MASTER/NEW-MASTER PATTERN USED ON THE CUSTOMER-SALES
058200*   UPDATE RUN; RESTATED HERE FOR THE DAILY PERF STORE.
058300************************************************************
058400 210-MATCH-MERGE.
058500     IF EXTRACT-EOF
058600         PERFORM 220-WRITE-NEW-MASTER-FROM-OLD
058700         PERFORM 200-READ-OLD-MASTER
058800     ELSE
058900         IF OLDMSTR-EOF
059000             PERFORM 220-WRITE-NEW-MASTER-FROM-TRAN
059100             PERFORM 100-READ-RAW-EXTRACT
059200         ELSE
059300             IF WT-AD-ID = OM-AD-ID AND
059400                WT-DATE-START = OM-DATE-START
059500                 PERFORM 220-WRITE-NEW-MASTER-FROM-TRAN
059600                 PERFORM 100-READ-RAW-EXTRACT
059700                 PERFORM 200-READ-OLD-MASTER
059800             ELSE
059900                 IF WT-AD-ID < OM-AD-ID OR
060000                    (WT-AD-ID = OM-AD-ID AND
060100                     WT-DATE-START < OM-DATE-START)
060200                     PERFORM 220-WRITE-NEW-MASTER-FROM-TRAN
060300                     PERFORM 100-READ-RAW-EXTRACT
060400                 ELSE
060500                     PERFORM 220-WRITE-NEW-MASTER-FROM-OLD
060600                     PERFORM 200-READ-OLD-MASTER
060700                 END-IF
060800             END-IF
060900         END-IF
061000     END-IF
061100     PERFORM 300-CHUNK-PROGRESS.
061200*
061300 220-WRITE-NEW-MASTER-FROM-TRAN.
061400     IF RECORD-IS-VALID
061500         MOVE WT-AD-ID         TO NM-AD-ID
061600         MOVE WT-DATE-START    TO NM-DATE-START
061700         MOVE WT-AD-NAME       TO NM-AD-NAME
061800         MOVE WT-ADSET-ID      TO NM-ADSET-ID
061900         MOVE WT-ADSET-NAME    TO NM-ADSET-NAME
062000         MOVE WT-CAMPAIGN-ID   TO NM-CAMPAIGN-ID
062100         MOVE WT-CAMPAIGN-NAME TO NM-CAMPAIGN-NAME
062200         MOVE WT-IMPRESSIONS   TO NM-IMPRESSIONS
062300         MOVE WT-REACH         TO NM-REACH
062400         MOVE WT-SPEND         TO NM-SPEND
062500         MOVE WT-CTR           TO NM-CTR
062600         MOVE WT-PURCHASES     TO NM-PURCHASES
062700         MOVE WT-REVENUE       TO NM-REVENUE
062800         WRITE NM-MASTER-RECORD
062900         ADD 1 TO WS-RECORDS-UPSERTED
063000     END-IF.
063100*
063200 220-WRITE-NEW-MASTER-FROM-OLD.
063300     MOVE OM-AD-ID           TO NM-AD-ID
063400     MOVE OM-DATE-START      TO NM-DATE-START
063500     MOVE OM-AD-NAME         TO NM-AD-NAME
063600     MOVE OM-ADSET-ID        TO NM-ADSET-ID
063700     MOVE OM-ADSET-NAME      TO NM-ADSET-NAME
063800     MOVE OM-CAMPAIGN-ID     TO NM-CAMPAIGN-ID
063900     MOVE OM-CAMPAIGN-NAME   TO NM-CAMPAIGN-NAME
064000     MOVE OM-IMPRESSIONS     TO NM-IMPRESSIONS
064100     MOVE OM-REACH           TO NM-REACH
064200     MOVE OM-SPEND           TO NM-SPEND
064300     MOVE OM-CTR             TO NM-CTR
064400     MOVE OM-PURCHASES       TO NM-PURCHASES
064500     MOVE OM-REVENUE         TO NM-REVENUE
064600     WRITE NM-MASTER-RECORD.
064700*
064800************************************************************
064900*   300-CHUNK-PROGRESS WRITES "UPSERTED N/TOTAL" EVERY 30
065000*   RECORDS PROCESSED, PER CHG-0309.
065100************************************************************
065200 300-CHUNK-PROGRESS.
065300     ADD 1 TO WS-CHUNK-COUNTER
065400     IF WS-CHUNK-COUNTER >= WS-CHUNK-SIZE
065500         MOVE WS-RECORDS-UPSERTED TO WS-PROG-DONE-OUT
065600         MOVE WS-RECORDS-READ TO WS-PROG-TOTAL-OUT
065700         WRITE PL-LISTING-LINE FROM WS-PROGRESS-LINE
065800         MOVE ZERO TO WS-CHUNK-COUNTER
065900     END-IF.
066000*
066100************************************************************
066200*   900-BAD-RECORD - AD-ID OR DATE-START MISSING IS A HARD
066300*   ERROR PER THE INSIGHTS RECORD MAPPER RULE; REJECT ROW
066400*   RATHER THAN LET IT CORRUPT THE MASTER.
066500************************************************************
066600 900-BAD-RECORD.
066700     MOVE "N" TO WS-RECORD-VALID-SW
066800     ADD 1 TO WS-RECORDS-REJECTED
066900     MOVE SPACES TO PL-LISTING-LINE
067000     MOVE "*** REJECTED - MISSING AD-ID OR DATE-START ***"
067100         TO PL-LISTING-LINE
067200     WRITE PL-LISTING-LINE.
