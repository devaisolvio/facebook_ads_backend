000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.    ADCOHRT.
000400 AUTHOR.        S D QUINONES.
000500 INSTALLATION.  CORPORATE SYSTEMS - DIRECT RESPONSE MKTG.
000600 DATE-WRITTEN.  05/09/91.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000900*
001000******************************************************************
001100*                      PROGRAM NARRATIVE
001200*
001300*  ADCOHRT BUILDS THE FOUR-WEEK LAUNCH COHORT ANALYSIS FROM THE
001400*  FB-AD-DAILY MASTER STORE MAINTAINED BY ADINGST. AN AD QUALIFIES
001500*  WHEN ITS CAMPAIGN-NAME CONTAINS "TESTING" AND IT SHOWS POSITIVE
001600*  SPEND ON A GIVEN DAY. EACH QUALIFYING AD IS ASSIGNED TO THE
001700*  COHORT OF THE CALENDAR WEEK (MONDAY-BASED) IN WHICH IT FIRST
001800*  SPENT MONEY; ITS ROWS FOR THE FOLLOWING 28 DAYS ARE BUCKETED
001900*  INTO WEEK OFFSETS 1 THROUGH 4 AND GIVEN A RETURN-ON-AD-SPEND
002000*  FIGURE. RESULTS ARE WRITTEN TO THE COHORT-AD-WEEK SNAPSHOT FILE
002100*  CONSUMED BY ADDASH.
002200*
002300*  INPUT: FBADDAY - MASTER DAILY PERFORMANCE STORE OUTPUT: COHORTS
002400*  - COHORT SNAPSHOT FILE, ADDASH INPUT RPTOUT - RUN COUNT /
002500*  PROGRESS LISTING WORK FILES: SORTWK1 - RESEQUENCES THE MASTER
002600*  AHEAD OF PASS 1 SORTWK2 - CARRIES THE PASS-2 SNAPSHOT ROWS INTO
002700*  FINAL COHORT-WEEK / OFFSET / AD-ID ORDER
002800******************************************************************
002900*                       CHANGE LOG
003000******************************************************************
003100* DATE     BY   REQUEST     DESCRIPTION
003200* -------- ---- ----------- --------------------------------
003300* 05/09/91 SDQ  INIT-0002   ORIGINAL PROGRAM.                     COHT0001
003400* 03/02/93 SDQ  CHG-0355    FIRST-PASS LAUNCH TABLE SIZE          COHT0002
003500*                RAISED FROM 1000 TO 3000 ADS.                    COHT0003
003600* 08/14/95 CAH  CHG-0501    AD/ADSET/CAMPAIGN NAMES ON THE        COHT0004
003700*                SNAPSHOT NOW CAPTURED AT LAUNCH INSTEAD OF       COHT0005
003800*                FROM THE CURRENT ROW, PER MARKETING OPS.         COHT0006
003900* 10/02/98 SDQ  Y2K-0003    WEEKDAY ARITHMETIC CONFIRMED          COHT0007
004000*                CORRECT ACROSS THE 1999/2000 BOUNDARY.           COHT0008
004100* 01/14/99 SDQ  Y2K-0003    CENTURY-WINDOW CHECK SIGNED OFF       COHT0009
004200*                BY QA FOR CALENDAR ROLLOVER TO 2000.             COHT0010
004300* 06/19/02 JLK  CHG-0733    ROAS FORMULA CORRECTED TO             COHT0011
004400*                REVENUE OVER SPEND; A PRIOR RELEASE HAD          COHT0012
004500*                IT INVERTED.  SEE TICKET FOR DETAIL.             COHT0013
004600* 05/11/05 JLK  CHG-0801    SECOND PASS RECAST AS A SORT          COHT0014
004700*                INPUT PROCEDURE SO THE SNAPSHOT FILE             COHT0015
004800*                COMES OUT PRESORTED; RAW WORK FILE               COHT0016
004900*                ELIMINATED.                                      COHT0017
005000* 09/23/08 DWP  CHG-0862    DEFENSIVE RE-SORT OF THE MASTER       COHT0018
005100*                ADDED AHEAD OF PASS 1 SO A MIS-SEQUENCED         COHT0019
005200*                INPUT FAILS ON THE SORT STEP, NOT BURIED         COHT0020
005300*                INSIDE THE COHORT LOGIC.                         COHT0021
005310* 03/14/10 DWP  CHG-0901    PASS-2 NOW RE-APPLIES THE SPEND/      COHT0022
005320*                CAMPAIGN FILTER TO THE CURRENT ROW (NOT JUST     COHT0023
005330*                THE LAUNCH-TABLE ENTRY); A PAUSED-AD DAY INSIDE  COHT0024
005340*                THE WINDOW WAS SLIPPING INTO THE SNAPSHOT FILE.  COHT0025
005400******************************************************************
005500*
005600 ENVIRONMENT DIVISION.
005700***********************
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS DIGIT-CLASS IS "0" THRU "9"
006200     UPSI-0 IS ADCOHRT-UNUSED-SWITCH.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT MASTER-IN ASSIGN TO FBADDAY
006700         ORGANIZATION IS SEQUENTIAL.
006800*
006900     SELECT COHORT-SNAPSHOT-FILE ASSIGN TO COHORTS
007000         ORGANIZATION IS SEQUENTIAL.
007100*
007200     SELECT PROGRESS-LISTING ASSIGN TO RPTOUT
007300         ORGANIZATION IS SEQUENTIAL.
007400*
007500     SELECT SORT-WORK-1 ASSIGN TO SORTWK1.
007600*
007700     SELECT SORT-WORK-2 ASSIGN TO SORTWK2.
007800*
007900* //ADCOHRTJ JOB 1,NOTIFY=&SYSUID
008000* //***************************************************/
008100* //COBRUN  EXEC IGYWCL
008200* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(ADCOHRT),DISP=SHR
008300* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(ADCOHRT),DISP=SHR
008400* //***************************************************/
008500* // IF RC = 0 THEN
008600* //***************************************************/
008700* //RUN     EXEC PGM=ADCOHRT
008800* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
008900* //FBADDAY   DD DSN=MKTG.PROD.FBADDAY,DISP=SHR
009000* //COHORTS   DD DSN=MKTG.PROD.COHORTS,DISP=(NEW,CATLG)
009100* //RPTOUT    DD SYSOUT=*,OUTLIM=15000
009200* //SORTWK1   DD DSN=&&SORTWK1,SPACE=(CYL,1),DISP=(,DELETE)
009300* //SORTWK2   DD DSN=&&SORTWK2,SPACE=(CYL,1),DISP=(,DELETE)
009400* //CEEDUMP   DD DUMMY
009500* //SYSUDUMP  DD DUMMY
009600* //***************************************************/
009700* // ELSE
009800* // ENDIF
009900*
010000 DATA DIVISION.
010100**************
010200 FILE SECTION.
010300*
010400******************************************************************
010500*    FB-AD-DAILY MASTER STORE, INPUT SIDE (FROM ADINGST).
010600*    SAME 310-BYTE LAYOUT ADINGST WRITES.  READ ONLY HERE.
010700******************************************************************
010800 FD  MASTER-IN RECORDING MODE F.
010900 01  MI-MASTER-RECORD.
011000     05  MI-AD-ID                 PIC X(20).
011100     05  MI-DATE-START            PIC X(10).
011200     05  MI-AD-NAME               PIC X(60).
011300     05  MI-ADSET-ID              PIC X(20).
011400     05  MI-ADSET-NAME            PIC X(60).
011500     05  MI-CAMPAIGN-ID           PIC X(20).
011600     05  MI-CAMPAIGN-NAME         PIC X(60).
011700     05  MI-IMPRESSIONS           PIC 9(09).
011800     05  MI-REACH                 PIC 9(09).
011900     05  MI-SPEND                 PIC S9(07)V99.
012000     05  MI-CTR                   PIC S9(03)V9(06).
012100     05  MI-PURCHASES             PIC 9(07).
012200     05  MI-REVENUE               PIC S9(09)V99.
012300     05  FILLER                   PIC X(06).
012400*
012500******************************************************************
012600*           COHORT SNAPSHOT FILE, OUTPUT SIDE (ADDASH INPUT)
012700******************************************************************
012800 FD  COHORT-SNAPSHOT-FILE RECORDING MODE F.
012900 01  CS-SNAPSHOT-RECORD.
013000     05  CS-AD-ID                 PIC X(20).
013100     05  CS-AD-NAME               PIC X(60).
013200     05  CS-ADSET-ID              PIC X(20).
013300     05  CS-ADSET-NAME            PIC X(60).
013400     05  CS-CAMPAIGN-ID           PIC X(20).
013500     05  CS-CAMPAIGN-NAME         PIC X(60).
013600     05  CS-FIRST-SPEND-DATE      PIC X(10).
013700     05  CS-COHORT-WEEK-DATE      PIC X(10).
013800     05  CS-DATE-START            PIC X(10).
013900     05  CS-WEEK-OFFSET           PIC 9(01).
014000     05  CS-IMPRESSIONS           PIC 9(09).
014200     05  CS-SPEND                 PIC S9(07)V99.
014300     05  CS-PURCHASES             PIC 9(07).
014400     05  CS-REVENUE               PIC S9(09)V99.
014500     05  CS-ROAS                  PIC S9(05)V9(04).
014600     05  FILLER                   PIC X(06).
014700*
014800******************************************************************
014900*                     RUN PROGRESS LISTING
015000******************************************************************
015100 FD  PROGRESS-LISTING RECORDING MODE F.
015200 01  PL-LISTING-LINE              PIC X(80).
015300*
015400******************************************************************
015500*   SORT-WORK-1 RESEQUENCES THE MASTER AHEAD OF PASS 1.
015600*   THIS IS A DEFENSIVE RE-SORT -- ADINGST ALREADY WRITES
015700*   THE MASTER IN KEY ORDER, BUT A STORE THAT WAS HAND-
015800*   EDITED OR RELOADED FROM A BACKUP IS NOT GUARANTEED TO
015900*   STILL BE IN ORDER.
016000******************************************************************
016100 SD  SORT-WORK-1.
016200 01  SW1-SORT-RECORD.
016300     05  SW1-AD-ID                PIC X(20).
016400     05  SW1-DATE-START           PIC X(10).
016500     05  FILLER                   PIC X(280).
016600*
016700******************************************************************
016800*   SORT-WORK-2 CARRIES THE PASS-2 SNAPSHOT ROWS RELEASED
016900*   BY THE INPUT PROCEDURE IN 210-SECOND-PASS-BUILD-
017000*   SNAPSHOT INTO FINAL COHORT-WEEK / WEEK-OFFSET / AD-ID
017100*   ORDER FOR THE OUTPUT FILE.
017200******************************************************************
017300 SD  SORT-WORK-2.
017400 01  SW2-SORT-RECORD.
017500     05  SW2-AD-ID                PIC X(20).
017600     05  SW2-AD-NAME              PIC X(60).
017700     05  SW2-ADSET-ID             PIC X(20).
017800     05  SW2-ADSET-NAME           PIC X(60).
017900     05  SW2-CAMPAIGN-ID          PIC X(20).
018000     05  SW2-CAMPAIGN-NAME        PIC X(60).
018100     05  SW2-FIRST-SPEND-DATE     PIC X(10).
018200     05  SW2-COHORT-WEEK-DATE     PIC X(10).
018300     05  SW2-DATE-START           PIC X(10).
018400     05  SW2-WEEK-OFFSET          PIC 9(01).
018500     05  SW2-IMPRESSIONS          PIC 9(09).
018700     05  SW2-SPEND                PIC S9(07)V99.
018800     05  SW2-PURCHASES            PIC 9(07).
018900     05  SW2-REVENUE              PIC S9(09)V99.
019000     05  SW2-ROAS                 PIC S9(05)V9(04).
019100     05  FILLER                   PIC X(06).
019200*
019300 WORKING-STORAGE SECTION.
019400*
019500******************************************************************
019600*                        SWITCHES
019700******************************************************************
019800 01  WS-SWITCHES.
019900     05  WS-MASTER-EOF-SW         PIC X    VALUE "N".
020000         88  MASTER-EOF                    VALUE "Y".
020100     05  WS-LAUNCH-FOUND-SW       PIC X    VALUE "N".
020200         88  LAUNCH-ROW-FOUND              VALUE "Y".
020300     05  WS-QUALIFIES-SW          PIC X    VALUE "N".
020400         88  AD-QUALIFIES                  VALUE "Y".
020500     05  FILLER                   PIC X(04).
020600*
020700******************************************************************
020800*                       ACCUMULATORS
020900******************************************************************
021000 01  WS-ACCUMULATORS.
021100     05  WS-MASTER-ROWS-READ      PIC 9(07)  COMP.
021200     05  WS-ADS-QUALIFIED         PIC 9(05)  COMP.
021300     05  WS-SNAPSHOTS-WRITTEN     PIC 9(07)  COMP.
021400     05  WS-ROWS-OUT-OF-WINDOW    PIC 9(07)  COMP.
021500     05  FILLER                   PIC X(06).
021600*
021700*   FIRST-PASS LAUNCH TABLE -- ONE ENTRY PER QUALIFYING AD-
021800*   ID, CARRYING THE EARLIEST DATE-START SEEN (FIRST-SPEND-
021900*   DATE), THE MONDAY OF THAT CALENDAR WEEK (COHORT-WEEK-
022000*   DATE) AND THE NAME FIELDS AS THEY STOOD ON THE LAUNCH
022100*   ROW -- PER MARKETING OPS, THE DASHBOARD SHOWS THE NAME AS
022200*   OF LAUNCH ON EVERY WEEK OF THE AD, NOT THE CURRENT NAME.
022300******************************************************************
022400*                    LAUNCH-DATE TABLE
022500******************************************************************
022600 01  WS-LAUNCH-TABLE.
022700     05  WS-LAUNCH-ENTRY OCCURS 3000 TIMES.
022800         10  WL-AD-ID             PIC X(20).
022900         10  WL-AD-NAME           PIC X(60).
023000         10  WL-ADSET-ID          PIC X(20).
023100         10  WL-ADSET-NAME        PIC X(60).
023200         10  WL-CAMPAIGN-ID       PIC X(20).
023300         10  WL-CAMPAIGN-NAME     PIC X(60).
023400         10  WL-FIRST-SPEND-DATE  PIC X(10).
023500         10  WL-FIRST-SPEND-ABS   PIC S9(07)  COMP.
023600         10  WL-COHORT-WEEK-DATE  PIC X(10).
023700         10  FILLER               PIC X(06).
023800*
023900 77  WS-LAUNCH-COUNT              PIC 9(05)  COMP VALUE 0.
024000 77  WS-LAUNCH-PTR                PIC 9(05)  COMP VALUE 1.
024100*
024200*   CURRENT-AD CONTROL FIELDS, USED BY BOTH THE FIRST-PASS
024300*   CONTROL BREAK (ON MI-AD-ID) AND THE SECOND-PASS
024400*   SEQUENTIAL LOOKUP.
024500 01  WS-CONTROL-FIELDS.
024600     05  WS-PRIOR-AD-ID           PIC X(20)  VALUE SPACES.
024700     05  WS-CAND-FIRST-DATE       PIC X(10).
024800     05  WS-CAND-AD-NAME          PIC X(60).
024900     05  WS-CAND-ADSET-ID         PIC X(20).
025000     05  WS-CAND-ADSET-NAME       PIC X(60).
025100     05  WS-CAND-CAMPAIGN-ID      PIC X(20).
025200     05  WS-CAND-CAMPAIGN-NAME    PIC X(60).
025300     05  FILLER                   PIC X(06).
025400*
025500*   WS-CONTROL-CLEAR GIVES A ONE-MOVE WAY TO BLANK THE WHOLE
025600*   CANDIDATE-FIELD GROUP ON AN AD-ID BREAK, RATHER THAN A
025700*   SEPARATE MOVE SPACES FOR EACH CANDIDATE FIELD.
025800 01  WS-CONTROL-CLEAR REDEFINES WS-CONTROL-FIELDS
025900         PIC X(256).
026000*
026100*   WS-SCAN-FIELDS SUPPORT THE CASE-FOLDED SUBSTRING TEST IN
026200*   115-TEST-AD-QUALIFIES -- THE SAME INSPECT CONVERTING /
026300*   TALLYING FOR ALL TECHNIQUE ADINGST USES ON ACTION TYPES.
026400 01  WS-SCAN-FIELDS.
026500     05  WS-ACTION-TYPE-UC        PIC X(60).
026600     05  WS-TESTING-TALLY         PIC 9(04)  COMP.
026700     05  FILLER                   PIC X(06).
026800*
026900*   ISO-8601 DATE SCRATCH AREA.  WS-DATE-PARSE REDEFINES THE
027000*   TEXT FORM SO A YYYY-MM-DD STRING CAN BE BROKEN INTO
027100*   NUMERIC YEAR / MONTH / DAY GROUPS WITHOUT AN INTRINSIC
027200*   FUNCTION CALL.
027300******************************************************************
027400*                     DATE WORK AREAS
027500******************************************************************
027600 01  WS-DATE-TEXT                 PIC X(10).
027700 01  WS-DATE-PARSE REDEFINES WS-DATE-TEXT.
027800     05  WS-DTP-YEAR              PIC 9(04).
027900     05  FILLER                   PIC X.
028000     05  WS-DTP-MONTH             PIC 9(02).
028100     05  FILLER                   PIC X.
028200     05  WS-DTP-DAY               PIC 9(02).
028300*
028400*   WS-DATE-BUILD MIRRORS ADINGST'S RUN-DATE-OUT TECHNIQUE
028500*   -- A SEPARATE GROUP WITH LITERAL DASH FILLERS, USED TO
028600*   RE-ASSEMBLE A COMPUTED Y/M/D BACK INTO ISO TEXT FOR
028700*   OUTPUT FIELDS.
028800 01  WS-DATE-BUILD.
028900     05  WS-DTB-YEAR              PIC 9(04).
029000     05  FILLER                   PIC X     VALUE "-".
029100     05  WS-DTB-MONTH             PIC 9(02).
029200     05  FILLER                   PIC X     VALUE "-".
029300     05  WS-DTB-DAY               PIC 9(02).
029400*
029500*   ABSOLUTE-DAY AND WEEKDAY ARITHMETIC FIELDS FOR THE
029600*   HOWARD HINNANT CIVIL-DATE ALGORITHM (400-COMPUTE-
029700*   WEEKDAY, FORWARD, AND 410-ABSDAY-TO-DATE, REVERSE).  ALL
029800*   DATES IN THIS STORE POST-DATE THE 1970 EPOCH, SO THE
029900*   NEGATIVE-ERA BRANCH OF THE PUBLISHED ALGORITHM IS NOT
030000*   NEEDED HERE.
030100 01  WS-CIVIL-WORK.
030200     05  WS-CW-Y                  PIC S9(07)  COMP.
030300     05  WS-CW-M                  PIC S9(07)  COMP.
030400     05  WS-CW-D                  PIC S9(07)  COMP.
030500     05  WS-CW-ERA                PIC S9(07)  COMP.
030600     05  WS-CW-YOE                PIC S9(07)  COMP.
030700     05  WS-CW-DOY                PIC S9(07)  COMP.
030800     05  WS-CW-DOE                PIC S9(07)  COMP.
030900     05  WS-CW-ABSDAY             PIC S9(07)  COMP.
031000     05  WS-CW-WEEKDAY            PIC S9(07)  COMP.
031100     05  WS-CW-MP                 PIC S9(07)  COMP.
031200     05  FILLER                   PIC X(06).
031300*
031400*   WINDOW / OFFSET / ROAS WORK FIELDS FOR 220-BUILD-ONE-
031500*   SNAPSHOT.  WS-DAYS-SINCE-LAUNCH HOLDS THE SIGNED DAY
031600*   COUNT FROM LAUNCH; DIVIDING IT BY 7 AND ADDING 1 GIVES
031700*   THE 1-4 WEEK NUMBER IN WS-WEEK-OFFSET-COMP.
031800 01  WS-WINDOW-WORK.
031900     05  WS-DAYS-SINCE-LAUNCH     PIC S9(07)  COMP.
032000     05  WS-WEEK-OFFSET-COMP      PIC S9(07)  COMP.
032100     05  FILLER                   PIC X(06).
032200*
032300******************************************************************
032400*                RUN-DATE FIELDS FOR THE LISTING
032500******************************************************************
032600 01  WS-RUN-DATE-RAW.
032700     02  WS-RDR-YEAR               PIC 9(4).
032800     02  WS-RDR-MONTH              PIC 99.
032900     02  WS-RDR-DAY                PIC 99.
033000     02  FILLER                    PIC X(02).
033100*
033200*   WS-RUN-DATE-8 GIVES A SINGLE EIGHT-DIGIT VIEW OF THE RUN
033300*   DATE (YYYYMMDD) FOR THE SIGN-ON TRACE IN 020, WITHOUT
033400*   TAKING THE SLASHED WS-RUN-DATE-OUT FORM APART AGAIN.
033500 01  WS-RUN-DATE-8 REDEFINES WS-RUN-DATE-RAW PIC 9(08).
033600*
033700 01  WS-RUN-DATE-OUT.
033800     05  WS-RDO-MONTH              PIC 99.
033900     05  FILLER                    PIC X   VALUE "/".
034000     05  WS-RDO-DAY                PIC 99.
034100     05  FILLER                    PIC X   VALUE "/".
034200     05  WS-RDO-YEAR               PIC 9(4).
034300*
034400******************************************************************
034500*                  PROGRESS / COUNT LINES
034600******************************************************************
034700 01  WS-PROGRESS-LINE.
034800     05  FILLER                PIC X(09) VALUE "READ MSTR".
034900     05  WS-PROG-READ-OUT          PIC ZZZ,ZZ9.
035000     05  FILLER                    PIC X(13) VALUE SPACES.
035100     05  FILLER                    PIC X(35) VALUE SPACES.
035200*
035300 01  WS-SUMMARY-LINE.
035400     05  FILLER                PIC X(18) VALUE
035500             "ADS QUALIFIED    ".
035600     05  WS-SUM-ADS-OUT            PIC ZZ,ZZ9.
035700     05  FILLER                PIC X(20) VALUE
035800             "  SNAPSHOTS WRITTEN".
035900     05  WS-SUM-SNAP-OUT           PIC ZZZ,ZZ9.
036000     05  FILLER                    PIC X(19) VALUE SPACES.
036100*
036200 PROCEDURE DIVISION.
036300*******************
036400 000-MAIN-CONTROL.
036500     PERFORM 010-OPEN-FILES
036600     PERFORM 020-OBTAIN-RUN-DATE
036700     PERFORM 100-SORT-MASTER-BY-AD
036800     PERFORM 110-FIRST-PASS-LAUNCH-DATE
036900         THRU 110-FIRST-PASS-LAUNCH-DATE-EXIT
037000     PERFORM 200-SORT-MASTER-FOR-OUTPUT
037100     PERFORM 900-REPORT-COUNTS
037200     PERFORM 090-CLOSE-FILES
037300     STOP RUN.
037400*
037500 010-OPEN-FILES.
037600     OPEN OUTPUT PROGRESS-LISTING.
037700*
037800 090-CLOSE-FILES.
037900     CLOSE PROGRESS-LISTING.
038000*
038100 020-OBTAIN-RUN-DATE.
038200     ACCEPT WS-RUN-DATE-RAW FROM DATE YYYYMMDD
038300     MOVE WS-RDR-MONTH TO WS-RDO-MONTH
038400     MOVE WS-RDR-DAY TO WS-RDO-DAY
038500     MOVE WS-RDR-YEAR TO WS-RDO-YEAR.
038600*
038700******************************************************************
038800*   100-SORT-MASTER-BY-AD IS A DEFENSIVE RE-SORT.  ADINGST
038900*   WRITES THE MASTER IN AD-ID / DATE-START ORDER ALREADY,
039000*   BUT A GENERATION RELOADED FROM A BACKUP TAPE IS NOT
039100*   GUARANTEED STILL IN ORDER, AND THE FIRST-PASS CONTROL
039200*   BREAK BELOW DEPENDS ON IT.  SEE CHG-0862.
039300******************************************************************
039400 100-SORT-MASTER-BY-AD.
039500     SORT SORT-WORK-1
039600         ON ASCENDING KEY SW1-AD-ID SW1-DATE-START
039700         USING MASTER-IN
039800         GIVING MASTER-IN
039900     OPEN INPUT MASTER-IN.
040000*
040100******************************************************************
040200*   110-FIRST-PASS-LAUNCH-DATE READS THE RESEQUENCED MASTER
040300*   ONCE TO BUILD WS-LAUNCH-TABLE.  FOR EACH AD-ID THE
040400*   MINIMUM QUALIFYING DATE-START BECOMES FIRST-SPEND-DATE,
040500*   AND THE NAME FIELDS OF THAT FIRST QUALIFYING ROW ARE
040600*   CACHED AS THE LAUNCH NAMES (CHG-0501).
040700******************************************************************
040800 110-FIRST-PASS-LAUNCH-DATE.
040900     PERFORM 112-READ-FOR-LAUNCH-PASS
041000     PERFORM 114-TEST-FOR-AD-BREAK
041100         UNTIL MASTER-EOF
041200     IF WS-PRIOR-AD-ID NOT = SPACES
041300         PERFORM 116-CLOSE-OUT-LAUNCH-AD
041400     END-IF.
041500 110-FIRST-PASS-LAUNCH-DATE-EXIT.
041600     EXIT.
041700*
041800 112-READ-FOR-LAUNCH-PASS.
041900     READ MASTER-IN
042000         AT END
042100             MOVE "Y" TO WS-MASTER-EOF-SW
042200         NOT AT END
042300             ADD 1 TO WS-MASTER-ROWS-READ
042400     END-READ.
042500*
042600*   114-TEST-FOR-AD-BREAK FIRES WHEN THE AD-ID CHANGES.  THE
042700*   PRIOR AD'S LAUNCH ROW (IF IT QUALIFIED AT ALL) IS FILED
042800*   INTO THE TABLE BEFORE THE CANDIDATE FIELDS ARE RESET FOR
042900*   THE NEW AD-ID.
043000 114-TEST-FOR-AD-BREAK.
043100     IF MI-AD-ID NOT = WS-PRIOR-AD-ID
043200         IF WS-PRIOR-AD-ID NOT = SPACES
043300             PERFORM 116-CLOSE-OUT-LAUNCH-AD
043400         END-IF
043500         MOVE SPACES TO WS-CONTROL-CLEAR
043600         MOVE MI-AD-ID TO WS-PRIOR-AD-ID
043700         MOVE "N" TO WS-LAUNCH-FOUND-SW
043800     END-IF
043900     PERFORM 115-TEST-AD-QUALIFIES
044000     IF AD-QUALIFIES AND NOT LAUNCH-ROW-FOUND
044100         MOVE "Y" TO WS-LAUNCH-FOUND-SW
044200         MOVE MI-DATE-START TO WS-CAND-FIRST-DATE
044300         MOVE MI-AD-NAME TO WS-CAND-AD-NAME
044400         MOVE MI-ADSET-ID TO WS-CAND-ADSET-ID
044500         MOVE MI-ADSET-NAME TO WS-CAND-ADSET-NAME
044600         MOVE MI-CAMPAIGN-ID TO WS-CAND-CAMPAIGN-ID
044700         MOVE MI-CAMPAIGN-NAME TO WS-CAND-CAMPAIGN-NAME
044800     END-IF
044900     PERFORM 112-READ-FOR-LAUNCH-PASS.
045000*
045100*   115-TEST-AD-QUALIFIES APPLIES THE COHORT-ENTRY FILTER --
045200*   THE AD MUST SHOW POSITIVE SPEND ON THE ROW, AND THE
045300*   CAMPAIGN NAME MUST CARRY THE WORD "TESTING" SOMEWHERE IN
045400*   IT, CASE-INSENSITIVE, PER MARKETING OPS' NAMING STANDARD
045500*   FOR LAUNCH-TEST CAMPAIGNS.
045600 115-TEST-AD-QUALIFIES.
045700     MOVE "N" TO WS-QUALIFIES-SW
045800     MOVE MI-CAMPAIGN-NAME TO WS-ACTION-TYPE-UC
045900     INSPECT WS-ACTION-TYPE-UC CONVERTING
046000         "abcdefghijklmnopqrstuvwxyz"
046100         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
046200     MOVE ZERO TO WS-TESTING-TALLY
046300     INSPECT WS-ACTION-TYPE-UC TALLYING WS-TESTING-TALLY
046400         FOR ALL "TESTING"
046500     IF MI-SPEND > ZERO AND WS-TESTING-TALLY > ZERO
046600         MOVE "Y" TO WS-QUALIFIES-SW
046700     END-IF.
046800*
046900*   116-CLOSE-OUT-LAUNCH-AD FILES THE PRIOR AD'S LAUNCH ROW
047000*   INTO WS-LAUNCH-TABLE.  THE ABSOLUTE-DAY FORM OF FIRST-
047100*   SPEND-DATE IS COMPUTED ONCE HERE (400-COMPUTE-WEEKDAY)
047200*   AND THE MONDAY OF THAT CALENDAR WEEK IS BACKED INTO FROM
047300*   THE WEEKDAY OFFSET.
047400 116-CLOSE-OUT-LAUNCH-AD.
047500     IF NOT LAUNCH-ROW-FOUND
047600         GO TO 116-CLOSE-OUT-LAUNCH-AD-EXIT
047700     END-IF
047800     ADD 1 TO WS-LAUNCH-COUNT
047900     ADD 1 TO WS-ADS-QUALIFIED
048000     MOVE WS-PRIOR-AD-ID
048100         TO WL-AD-ID (WS-LAUNCH-COUNT)
048200     MOVE WS-CAND-AD-NAME
048300         TO WL-AD-NAME (WS-LAUNCH-COUNT)
048400     MOVE WS-CAND-ADSET-ID
048500         TO WL-ADSET-ID (WS-LAUNCH-COUNT)
048600     MOVE WS-CAND-ADSET-NAME
048700         TO WL-ADSET-NAME (WS-LAUNCH-COUNT)
048800     MOVE WS-CAND-CAMPAIGN-ID
048900         TO WL-CAMPAIGN-ID (WS-LAUNCH-COUNT)
049000     MOVE WS-CAND-CAMPAIGN-NAME
049100         TO WL-CAMPAIGN-NAME (WS-LAUNCH-COUNT)
049200     MOVE WS-CAND-FIRST-DATE
049300         TO WL-FIRST-SPEND-DATE (WS-LAUNCH-COUNT)
049400     MOVE WS-CAND-FIRST-DATE TO WS-DATE-TEXT
049500     PERFORM 400-COMPUTE-WEEKDAY
049600         THRU 400-COMPUTE-WEEKDAY-EXIT
049700     MOVE WS-CW-ABSDAY
049800         TO WL-FIRST-SPEND-ABS (WS-LAUNCH-COUNT)
049900     COMPUTE WS-CW-ABSDAY = WS-CW-ABSDAY - WS-CW-WEEKDAY
050000     PERFORM 410-ABSDAY-TO-DATE THRU 410-ABSDAY-TO-DATE-EXIT
050100     MOVE WS-DATE-TEXT
050200         TO WL-COHORT-WEEK-DATE (WS-LAUNCH-COUNT).
050300 116-CLOSE-OUT-LAUNCH-AD-EXIT.
050400     EXIT.
050500*
050600******************************************************************
050700*   400-COMPUTE-WEEKDAY IS THE FORWARD HALF OF THE HOWARD
050800*   HINNANT CIVIL-DATE ALGORITHM, RESTATED IN INTEGER COBOL
050900*   ARITHMETIC.  IT TURNS WS-DATE-TEXT (ISO YYYY-MM-DD) INTO
051000*   AN ABSOLUTE DAY NUMBER COUNTED FROM 1970-01-01 (WS-CW-
051100*   ABSDAY) AND A MONDAY-IS-ZERO DAY OF WEEK (WS-CW-
051200*   WEEKDAY).  EVERY DATE IN THIS STORE POST-DATES THE EPOCH
051300*   SO THE ALGORITHM'S NEGATIVE-ERA BRANCH IS UNUSED.
051400******************************************************************
051500 400-COMPUTE-WEEKDAY.
051600     MOVE WS-DTP-YEAR TO WS-CW-Y
051700     MOVE WS-DTP-MONTH TO WS-CW-M
051800     MOVE WS-DTP-DAY TO WS-CW-D
051900     IF WS-CW-M <= 2
052000         SUBTRACT 1 FROM WS-CW-Y
052100     END-IF
052200     DIVIDE WS-CW-Y BY 400 GIVING WS-CW-ERA
052300     COMPUTE WS-CW-YOE = WS-CW-Y - (WS-CW-ERA * 400)
052400     IF WS-CW-M > 2
052500         COMPUTE WS-CW-MP = WS-CW-M - 3
052600     ELSE
052700         COMPUTE WS-CW-MP = WS-CW-M + 9
052800     END-IF
052900     COMPUTE WS-CW-DOY =
053000         ((153 * WS-CW-MP) + 2) / 5 + WS-CW-D - 1
053100     COMPUTE WS-CW-DOE = (WS-CW-YOE * 365)
053200         + (WS-CW-YOE / 4) - (WS-CW-YOE / 100) + WS-CW-DOY
053300     COMPUTE WS-CW-ABSDAY = (WS-CW-ERA * 146097)
053400         + WS-CW-DOE - 719468
053500     COMPUTE WS-CW-MP = WS-CW-ABSDAY + 3
053600     DIVIDE WS-CW-MP BY 7 GIVING WS-CW-YOE
053700         REMAINDER WS-CW-WEEKDAY.
053800 400-COMPUTE-WEEKDAY-EXIT.
053900     EXIT.
054000*
054100******************************************************************
054200*   410-ABSDAY-TO-DATE IS THE REVERSE HALF OF THE HINNANT
054300*   ALGORITHM -- IT TURNS AN ABSOLUTE DAY NUMBER IN WS-CW-
054400*   ABSDAY BACK INTO AN ISO DATE, LEFT IN WS-DATE-TEXT BY
054500*   WAY OF THE WS-DATE-BUILD GROUP.
054600******************************************************************
054700 410-ABSDAY-TO-DATE.
054800     COMPUTE WS-CW-D = WS-CW-ABSDAY + 719468
054900     DIVIDE WS-CW-D BY 146097 GIVING WS-CW-ERA
055000     COMPUTE WS-CW-DOE = WS-CW-D - (WS-CW-ERA * 146097)
055100     COMPUTE WS-CW-YOE = (WS-CW-DOE
055200         - (WS-CW-DOE / 1460) + (WS-CW-DOE / 36524)
055300         - (WS-CW-DOE / 146096)) / 365
055400     COMPUTE WS-CW-Y = WS-CW-YOE + (WS-CW-ERA * 400)
055500     COMPUTE WS-CW-DOY = WS-CW-DOE
055600         - ((365 * WS-CW-YOE) + (WS-CW-YOE / 4)
055700         - (WS-CW-YOE / 100))
055800     COMPUTE WS-CW-MP = ((5 * WS-CW-DOY) + 2) / 153
055900     COMPUTE WS-CW-D = WS-CW-DOY
056000         - (((153 * WS-CW-MP) + 2) / 5) + 1
056100     IF WS-CW-MP < 10
056200         COMPUTE WS-CW-M = WS-CW-MP + 3
056300     ELSE
056400         COMPUTE WS-CW-M = WS-CW-MP - 9
056500     END-IF
056600     IF WS-CW-M <= 2
056700         ADD 1 TO WS-CW-Y
056800     END-IF
056900     MOVE WS-CW-Y TO WS-DTB-YEAR
057000     MOVE WS-CW-M TO WS-DTB-MONTH
057100     MOVE WS-CW-D TO WS-DTB-DAY
057200     MOVE WS-DATE-BUILD TO WS-DATE-TEXT.
057300 410-ABSDAY-TO-DATE-EXIT.
057400     EXIT.
057500*
057600******************************************************************
057700*   200-SORT-MASTER-FOR-OUTPUT RE-READS THE MASTER A SECOND
057800*   TIME THROUGH THE INPUT PROCEDURE BELOW, WHICH RELEASES
057900*   ONLY THE ROWS THAT FALL IN A QUALIFYING AD'S 28-DAY
058000*   LAUNCH WINDOW.  SORT THEN DELIVERS THEM STRAIGHT INTO
058100*   FINAL COHORT-WEEK / WEEK-OFFSET / AD-ID ORDER WITHOUT AN
058200*   INTERMEDIATE RAW WORK FILE.  SEE CHG-0801.
058300******************************************************************
058400 200-SORT-MASTER-FOR-OUTPUT.
058500     SORT SORT-WORK-2
058600         ON ASCENDING KEY SW2-COHORT-WEEK-DATE
058700                          SW2-WEEK-OFFSET SW2-AD-ID
058800         INPUT PROCEDURE IS 210-SECOND-PASS-BUILD-SNAPSHOT
058900             THRU 210-SECOND-PASS-BUILD-SNAPSHOT-EXIT
059000         GIVING COHORT-SNAPSHOT-FILE.
059100*
059200*   210-SECOND-PASS-BUILD-SNAPSHOT IS THE SORT'S INPUT
059300*   PROCEDURE.  IT RE-OPENS MASTER-IN FOR A SECOND COMPLETE
059400*   PASS AND DRIVES 220-BUILD-ONE-SNAPSHOT OVER EVERY ROW.
059500 210-SECOND-PASS-BUILD-SNAPSHOT.
059600     CLOSE MASTER-IN
059700     OPEN INPUT MASTER-IN
059800     MOVE "N" TO WS-MASTER-EOF-SW
059900     MOVE 1 TO WS-LAUNCH-PTR
060000     PERFORM 212-READ-FOR-SNAPSHOT-PASS
060100     PERFORM 220-BUILD-ONE-SNAPSHOT
060200         UNTIL MASTER-EOF
060300     CLOSE MASTER-IN.
060400 210-SECOND-PASS-BUILD-SNAPSHOT-EXIT.
060500     EXIT.
060600*
060700 212-READ-FOR-SNAPSHOT-PASS.
060800     READ MASTER-IN
060900         AT END
061000             MOVE "Y" TO WS-MASTER-EOF-SW
061100     END-READ.
061200*
061300******************************************************************
061400*   220-BUILD-ONE-SNAPSHOT ADVANCES THE LAUNCH-TABLE POINTER
061500*   TO MATCH THE CURRENT MASTER ROW'S AD-ID (BOTH PASSES
061600*   READ THE SAME AD-ID-ASCENDING ORDER, SO A SIMPLE
061700*   FORWARD-ADVANCING POINTER IS ALL THE MATCHING LOGIC
061800*   NEEDS -- NO SEARCH OR BINARY LOOKUP).  A ROW THAT FALLS
061900*   OUTSIDE THE 28-DAY LAUNCH WINDOW, WHOSE AD NEVER QUALIFIED
061950*   IN PASS 1, OR WHICH ITSELF FAILS THE SPEND/CAMPAIGN FILTER
061975*   ON THIS ROW, IS SKIPPED WITHOUT BEING RELEASED.
062100******************************************************************
062200 220-BUILD-ONE-SNAPSHOT.
062300     PERFORM 230-ADVANCE-LAUNCH-POINTER
062400     IF WS-LAUNCH-PTR > WS-LAUNCH-COUNT
062500         GO TO 220-BUILD-ONE-SNAPSHOT-SKIP
062600     END-IF
062700     IF WL-AD-ID (WS-LAUNCH-PTR) NOT = MI-AD-ID
062800         GO TO 220-BUILD-ONE-SNAPSHOT-SKIP
062900     END-IF
062950     PERFORM 115-TEST-AD-QUALIFIES
062975     IF NOT AD-QUALIFIES
062985         GO TO 220-BUILD-ONE-SNAPSHOT-SKIP
062990     END-IF
063000     MOVE MI-DATE-START TO WS-DATE-TEXT
063100     PERFORM 400-COMPUTE-WEEKDAY
063200         THRU 400-COMPUTE-WEEKDAY-EXIT
063300     COMPUTE WS-DAYS-SINCE-LAUNCH =
063400         WS-CW-ABSDAY - WL-FIRST-SPEND-ABS (WS-LAUNCH-PTR)
063500     IF WS-DAYS-SINCE-LAUNCH < 0
063600             OR WS-DAYS-SINCE-LAUNCH > 27
063700         ADD 1 TO WS-ROWS-OUT-OF-WINDOW
063800         GO TO 220-BUILD-ONE-SNAPSHOT-SKIP
063900     END-IF
064000     DIVIDE WS-DAYS-SINCE-LAUNCH BY 7
064100         GIVING WS-WEEK-OFFSET-COMP
064200     ADD 1 TO WS-WEEK-OFFSET-COMP
064300     PERFORM 500-WRITE-SNAPSHOT.
064400 220-BUILD-ONE-SNAPSHOT-SKIP.
064500     PERFORM 212-READ-FOR-SNAPSHOT-PASS.
064600 220-BUILD-ONE-SNAPSHOT-EXIT.
064700     EXIT.
064800*
064900*   230-ADVANCE-LAUNCH-POINTER STEPS THE POINTER PAST ANY
065000*   LAUNCH ENTRIES THAT SORT BEFORE THE CURRENT MASTER ROW'S
065100*   AD-ID -- THESE ARE ADS WHOSE ENTIRE RUN OF ROWS HAS
065200*   ALREADY BEEN PASSED.
065300 230-ADVANCE-LAUNCH-POINTER.
065400     PERFORM 232-TEST-POINTER-BEHIND
065500         UNTIL WS-LAUNCH-PTR > WS-LAUNCH-COUNT
065600         OR WL-AD-ID (WS-LAUNCH-PTR) NOT < MI-AD-ID.
065700*
065800 232-TEST-POINTER-BEHIND.
065900     ADD 1 TO WS-LAUNCH-PTR.
066000*
066100******************************************************************
066200*   500-WRITE-SNAPSHOT BUILDS THE COHORT SNAPSHOT RECORD FOR
066300*   THE CURRENT MASTER ROW.  AD-NAME / ADSET-NAME /
066400*   CAMPAIGN-NAME COME FROM THE LAUNCH TABLE ENTRY (NAME AT
066500*   LAUNCH, CHG-0501), NOT FROM MI-AD-NAME, SINCE THE
066600*   CURRENT ROW MAY CARRY A LATER RENAME.  ROAS IS REVENUE
066700*   OVER SPEND (CHG-0733 FIXED AN EARLIER VERSION THAT
066750*   DIVIDED THE OTHER WAY AROUND); THE MI-SPEND = ZERO TEST
066775*   BELOW IS BELT-AND-SUSPENDERS ONLY -- 115-TEST-AD-
066780*   QUALIFIES (SEE CHG-0901) GUARANTEES SPEND IS POSITIVE
066790*   ON ANY ROW THAT REACHES THIS PARAGRAPH.
066900*   RELEASE HANDS THE BUILT RECORD TO THE SORT IN PROGRESS;
067000*   SORT-WORK-2's KEY FIELDS ARE FILLED FIRST SO THE FINAL
067100*   GIVING ORDER IS RIGHT.
067200******************************************************************
067300 500-WRITE-SNAPSHOT.
067400     MOVE WL-AD-ID (WS-LAUNCH-PTR) TO CS-AD-ID
067500     MOVE WL-AD-NAME (WS-LAUNCH-PTR) TO CS-AD-NAME
067600     MOVE WL-ADSET-ID (WS-LAUNCH-PTR) TO CS-ADSET-ID
067700     MOVE WL-ADSET-NAME (WS-LAUNCH-PTR) TO CS-ADSET-NAME
067800     MOVE WL-CAMPAIGN-ID (WS-LAUNCH-PTR) TO CS-CAMPAIGN-ID
067900     MOVE WL-CAMPAIGN-NAME (WS-LAUNCH-PTR)
068000         TO CS-CAMPAIGN-NAME
068100     MOVE WL-FIRST-SPEND-DATE (WS-LAUNCH-PTR)
068200         TO CS-FIRST-SPEND-DATE
068300     MOVE WL-COHORT-WEEK-DATE (WS-LAUNCH-PTR)
068400         TO CS-COHORT-WEEK-DATE
068500     MOVE MI-DATE-START TO CS-DATE-START
068600     MOVE WS-WEEK-OFFSET-COMP TO CS-WEEK-OFFSET
068700     MOVE MI-IMPRESSIONS TO CS-IMPRESSIONS
068900     MOVE MI-SPEND TO CS-SPEND
069000     MOVE MI-PURCHASES TO CS-PURCHASES
069100     MOVE MI-REVENUE TO CS-REVENUE
069200     IF MI-SPEND = ZERO
069300         MOVE ZERO TO CS-ROAS
069400     ELSE
069500         COMPUTE CS-ROAS ROUNDED =
069600             MI-REVENUE / MI-SPEND
069700     END-IF
069800     RELEASE SW2-SORT-RECORD FROM CS-SNAPSHOT-RECORD
069900     ADD 1 TO WS-SNAPSHOTS-WRITTEN
070000     DIVIDE WS-SNAPSHOTS-WRITTEN BY 30 GIVING WS-CW-Y
070100         REMAINDER WS-CW-M
070200     IF WS-CW-M = ZERO
070300         PERFORM 300-CHUNK-PROGRESS
070400     END-IF.
070500*
070600*   300-CHUNK-PROGRESS WRITES A PROGRESS LINE EVERY 30
070700*   SNAPSHOT RECORDS, CARRYING TOPACCTS'S COUNTER / REPORT-
070800*   LINE HABIT.
070900 300-CHUNK-PROGRESS.
071000     MOVE WS-SNAPSHOTS-WRITTEN TO WS-PROG-READ-OUT
071100     WRITE PL-LISTING-LINE FROM WS-PROGRESS-LINE.
071200*
071300*   900-REPORT-COUNTS WRITES THE FINAL ADS-QUALIFIED /
071400*   SNAPSHOTS-WRITTEN SUMMARY LINE AFTER BOTH PASSES HAVE
071500*   COMPLETED.
071600 900-REPORT-COUNTS.
071700     MOVE WS-ADS-QUALIFIED TO WS-SUM-ADS-OUT
071800     MOVE WS-SNAPSHOTS-WRITTEN TO WS-SUM-SNAP-OUT
071900     WRITE PL-LISTING-LINE FROM WS-SUMMARY-LINE.
