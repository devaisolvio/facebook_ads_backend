000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.    ADDASH.
000400 AUTHOR.        C A HUFNAGEL.
000500 INSTALLATION.  CORPORATE SYSTEMS - DIRECT RESPONSE MKTG.
000600 DATE-WRITTEN.  02/08/93.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000900*
001000************************************************************
001100*                      PROGRAM NARRATIVE
001200*
001300*   ADDASH READS THE COHORT-AD-WEEK SNAPSHOT FILE WRITTEN BY
001400*   ADCOHRT AND PRINTS THE LAUNCH-COHORT DASHBOARD.  IT IS
001500*   RESEQUENCED NEWEST-COHORT-FIRST, AND FOR EACH WEEK THE
001600*   REPORT SHOWS THE ADS IN THE COHORT (ASSETS), TOTAL
001700*   PURCHASES ACROSS ALL FOUR WEEKS (HITS), AND, FOR EACH OF
001800*   WEEK OFFSETS 1-4, THE PERCENT OF THOSE ADS THAT LOGGED
001900*   AT LEAST ONE PURCHASE DURING THAT OFFSET.  A FINAL TOTAL
002000*   LINE CARRIES THE SAME FIGURES OVER THE WHOLE FILE.
002100*
002200*       INPUT:      COHORTS   - COHORT SNAPSHOT FILE, FROM
002300*                                ADCOHRT
002400*       OUTPUT:     DASHRPT   - LAUNCH-COHORT DASHBOARD
002500*       WORK FILE:  SORTWK1   - RESEQUENCES THE SNAPSHOT
002600*                                INTO COHORT-WEEK DESC ORDER
002700*
002800************************************************************
002900*                       CHANGE LOG
003000************************************************************
003100* DATE     BY   REQUEST     DESCRIPTION
003200* -------- ---- ----------- --------------------------------
003300* 02/08/93 CAH  INIT-0005   ORIGINAL PROGRAM.                     DASH0001
003400* 11/15/94 RTM  CHG-0601    ASSETS NOW COUNTS DISTINCT            DASH0002
003500*                AD-ID WITHIN THE COHORT, NOT RAW ROW             DASH0003
003600*                COUNT OFF THE SNAPSHOT FILE.                     DASH0004
003700* 06/02/96 DWP  CHG-0688    WEEK4(+28) COLUMN ADDED; THE          DASH0005
003800*                REPORT HAD STOPPED AT THREE WEEKS.               DASH0006
003900* 10/02/98 SDQ  Y2K-0003    COHORT-WEEK DATE FORMATTING           DASH0007
004000*                CONFIRMED CORRECT ACROSS THE 1999/2000           DASH0008
004100*                BOUNDARY.                                        DASH0009
004200* 01/14/99 SDQ  Y2K-0003    CENTURY WINDOW CHECK SIGNED OFF       DASH0010
004300*                BY QA FOR CALENDAR ROLLOVER TO 2000.             DASH0011
004400* 05/11/05 JLK  CHG-0801    SNAPSHOT NOW ARRIVES PRESORTED        DASH0012
004500*                FROM ADCOHRT; LOCAL RE-SORT KEPT AS A            DASH0013
004600*                DEFENSIVE STEP ONLY.  SEE ADCOHRT CHG-0801.      DASH0014
004700* 09/23/08 DWP  CHG-0862    DEFENSIVE RE-SORT HARDENED TO         DASH0015
004800*                MATCH THE MASTER STORE CHANGE OF THE SAME        DASH0016
004900*                NUMBER.                                          DASH0017
005000* 03/19/12 CAH  CHG-0945    HIT-RATE ROUNDING CHANGED FROM        DASH0018
005100*                TRUNCATE TO ROUND HALF-UP PER FINANCE.           DASH0019
005200* 07/30/15 RTM  CHG-1022    TOTAL LINE ASSETS CORRECTED TO        DASH0020
005300*                COUNT DISTINCT ADS OVER THE WHOLE FILE,          DASH0021
005400*                NOT THE SUM OF THE PER-COHORT ASSETS.            DASH0022
005500************************************************************
005600*
005700 ENVIRONMENT DIVISION.
005800***********************
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS DIGIT-CLASS IS "0" THRU "9"
006300     UPSI-0 IS ADDASH-UNUSED-SWITCH.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT COHORT-SNAPSHOT-FILE ASSIGN TO COHORTS
006800         ORGANIZATION IS SEQUENTIAL.
006900*
007000     SELECT DASHBOARD-REPORT ASSIGN TO DASHRPT
007100         ORGANIZATION IS SEQUENTIAL.
007200*
007300     SELECT SORT-WORK-1 ASSIGN TO SORTWK1.
007400*
007500* //ADDASHJ  JOB 1,NOTIFY=&SYSUID
007600* //***************************************************/
007700* //COBRUN  EXEC IGYWCL
007800* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(ADDASH),DISP=SHR
007900* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(ADDASH),DISP=SHR
008000* //***************************************************/
008100* // IF RC = 0 THEN
008200* //***************************************************/
008300* //RUN     EXEC PGM=ADDASH
008400* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
008500* //COHORTS   DD DSN=MKTG.PROD.COHORTS,DISP=SHR
008600* //DASHRPT   DD SYSOUT=*,OUTLIM=15000
008700* //SORTWK1   DD DSN=&&SORTWK1,SPACE=(CYL,1),DISP=(,DELETE)
008800* //CEEDUMP   DD DUMMY
008900* //SYSUDUMP  DD DUMMY
009000* //***************************************************/
009100* // ELSE
009200* // ENDIF
009300*
009400 DATA DIVISION.
009500**************
009600 FILE SECTION.
009700*
009800******************************************************************
009900*    COHORT SNAPSHOT FILE, INPUT SIDE (FROM ADCOHRT).
010000*    SAME 322-BYTE LAYOUT ADCOHRT WRITES.  READ ONLY HERE.
010100******************************************************************
010200 FD  COHORT-SNAPSHOT-FILE RECORDING MODE F.
010300 01  CS-SNAPSHOT-RECORD.
010400     05  CS-AD-ID                 PIC X(20).
010500     05  CS-AD-NAME               PIC X(60).
010600     05  CS-ADSET-ID              PIC X(20).
010700     05  CS-ADSET-NAME            PIC X(60).
010800     05  CS-CAMPAIGN-ID           PIC X(20).
010900     05  CS-CAMPAIGN-NAME         PIC X(60).
011000     05  CS-FIRST-SPEND-DATE      PIC X(10).
011100     05  CS-COHORT-WEEK-DATE      PIC X(10).
011200     05  CS-DATE-START            PIC X(10).
011300     05  CS-WEEK-OFFSET           PIC 9(01).
011400     05  CS-IMPRESSIONS           PIC 9(09).
011600     05  CS-SPEND                 PIC S9(07)V99.
011700     05  CS-PURCHASES             PIC 9(07).
011800     05  CS-REVENUE               PIC S9(09)V99.
011900     05  CS-ROAS                  PIC S9(05)V9(04).
012000     05  FILLER                   PIC X(06).
012100*
012200******************************************************************
012300*               LAUNCH-COHORT DASHBOARD PRINT FILE
012400******************************************************************
012500 FD  DASHBOARD-REPORT RECORDING MODE F.
012600 01  DR-REPORT-LINE                PIC X(132).
012700*
012800******************************************************************
012900*   SORT-WORK-1 RESEQUENCES THE SNAPSHOT INTO COHORT-WEEK
013000*   DESCENDING / AD-ID ASCENDING / WEEK-OFFSET ASCENDING
013100*   ORDER.  ONLY THE THREE KEY FIELDS ARE NAMED HERE; THE
013200*   REMAINING BYTES PASS THROUGH AS FILLER.  THIS IS A
013300*   DEFENSIVE RE-SORT -- ADCOHRT ALREADY WRITES THE
013400*   SNAPSHOT IN THIS ORDER, BUT A FILE RELOADED FROM A
013500*   BACKUP IS NOT GUARANTEED STILL TO BE.  SEE CHG-0862.
013600******************************************************************
013700 SD  SORT-WORK-1.
013800 01  SW1-SORT-RECORD.
013900     05  SW1-AD-ID                PIC X(20).
014000     05  FILLER                   PIC X(230).
014100     05  SW1-COHORT-WEEK-DATE     PIC X(10).
014200     05  FILLER                   PIC X(10).
014300     05  SW1-WEEK-OFFSET          PIC 9(01).
014400     05  FILLER                   PIC X(51).
014500*
014600 WORKING-STORAGE SECTION.
014700*************************
014800*
014900******************************************************************
015000*                       SWITCHES
015100******************************************************************
015200 01  WS-SWITCHES.
015300     05  WS-SNAPSHOT-EOF-SW       PIC X VALUE "N".
015400         88  SNAPSHOT-EOF             VALUE "Y".
015500     05  FILLER                   PIC X(05).
015600*
015700******************************************************************
015800*               CONTROL-BREAK PRIOR-KEY FIELDS
015900******************************************************************
016000 01  WS-BREAK-FIELDS.
016100     05  WS-PRIOR-AD-ID           PIC X(20) VALUE SPACES.
016200     05  WS-PRIOR-WEEK-OFFSET     PIC 9(01) VALUE ZERO.
016300     05  WS-PRIOR-COHORT-WEEK     PIC X(10) VALUE SPACES.
016400     05  FILLER                   PIC X(06).
016500*
016600******************************************************************
016700*   ASSETS/HITS/WEEK1-4-HIT ACCUMULATORS, ONE SET PER
016800*   COHORT WEEK AND ONE GRAND-TOTAL SET OVER THE WHOLE RUN.
016900******************************************************************
017000 01  WS-PER-COHORT-ACCUM.
017100     05  WS-COHORT-ASSETS         PIC 9(05) COMP.
017200     05  WS-COHORT-HITS           PIC 9(07) COMP.
017300     05  WS-COHORT-WK1-HITS       PIC 9(05) COMP.
017400     05  WS-COHORT-WK2-HITS       PIC 9(05) COMP.
017500     05  WS-COHORT-WK3-HITS       PIC 9(05) COMP.
017600     05  WS-COHORT-WK4-HITS       PIC 9(05) COMP.
017700     05  FILLER                   PIC X(06).
017800*
017900 01  WS-GRAND-TOTALS.
018000     05  WS-TOTAL-ASSETS          PIC 9(05) COMP.
018100     05  WS-TOTAL-HITS            PIC 9(07) COMP.
018200     05  WS-TOTAL-WK1-HITS        PIC 9(05) COMP.
018300     05  WS-TOTAL-WK2-HITS        PIC 9(05) COMP.
018400     05  WS-TOTAL-WK3-HITS        PIC 9(05) COMP.
018500     05  WS-TOTAL-WK4-HITS        PIC 9(05) COMP.
018600     05  FILLER                   PIC X(06).
018700*
018800*   WS-AD-PURCHASE-SUM ACCUMULATES ONE AD'S PURCHASES
018900*   ACROSS ITS CONTIGUOUS RUN OF ROWS AT A GIVEN WEEK
019000*   OFFSET.  THE SNAPSHOT IS SORTED AD-ID/WEEK-OFFSET
019100*   ASCENDING WITHIN A COHORT, SO THAT RUN NEVER SPLITS.
019200 01  WS-AD-OFFSET-ACCUM.
019300     05  WS-AD-PURCHASE-SUM       PIC 9(07) COMP.
019400     05  FILLER                   PIC X(06).
019500*
019600******************************************************************
019700*          HIT-RATE PERCENTAGE WORK FIELDS (ONE DECIMAL)
019800******************************************************************
019900 01  WS-PCT-FIELDS.
020000     05  WS-PCT-WK1               PIC S9(03)V9(01).
020100     05  WS-PCT-WK2               PIC S9(03)V9(01).
020200     05  WS-PCT-WK3               PIC S9(03)V9(01).
020300     05  WS-PCT-WK4               PIC S9(03)V9(01).
020400     05  FILLER                   PIC X(06).
020500*
020600******************************************************************
020700*   COHORT-WEEK DATE, TEXT FORM (ISO FROM THE SNAPSHOT) AND
020800*   ITS PARSED VIEW -- USED TO BUILD THE DD-MON-YY PRINTED
020900*   FORM BELOW.  NO INTRINSIC FUNCTION IS USED.
021000******************************************************************
021100 01  WS-DATE-TEXT                 PIC X(10).
021200 01  WS-DATE-PARSE REDEFINES WS-DATE-TEXT.
021300     05  WS-DTP-YEAR              PIC 9(04).
021400     05  FILLER                   PIC X.
021500     05  WS-DTP-MONTH             PIC 9(02).
021600     05  FILLER                   PIC X.
021700     05  WS-DTP-DAY               PIC 9(02).
021800*
021900 77  WS-SCRATCH-YR                PIC S9(07) COMP.
022000*
022100 01  WS-FMT-DATE-OUT.
022200     05  WS-FD-DAY                PIC 99.
022300     05  FILLER                   PIC X VALUE "-".
022400     05  WS-FD-MONTH-ABBR         PIC X(03).
022500     05  FILLER                   PIC X VALUE "-".
022600     05  WS-FD-YEAR-2             PIC 99.
022700*
022800******************************************************************
022900*   THREE-LETTER MONTH ABBREVIATIONS, LOOKED UP BY A DIRECT
023000*   NUMERIC SUBSCRIPT (WS-DTP-MONTH IS ALWAYS 01-12).  THE
023100*   TABLE IS A REDEFINE OF TWELVE INDIVIDUALLY-VALUED FILLER
023200*   ITEMS SINCE OCCURS WILL NOT CARRY TWELVE DISTINCT VALUES
023300******************************************************************
023400 01  WS-MONTH-NAMES.
023500     05  FILLER                   PIC X(03) VALUE "Jan".
023600     05  FILLER                   PIC X(03) VALUE "Feb".
023700     05  FILLER                   PIC X(03) VALUE "Mar".
023800     05  FILLER                   PIC X(03) VALUE "Apr".
023900     05  FILLER                   PIC X(03) VALUE "May".
024000     05  FILLER                   PIC X(03) VALUE "Jun".
024100     05  FILLER                   PIC X(03) VALUE "Jul".
024200     05  FILLER                   PIC X(03) VALUE "Aug".
024300     05  FILLER                   PIC X(03) VALUE "Sep".
024400     05  FILLER                   PIC X(03) VALUE "Oct".
024500     05  FILLER                   PIC X(03) VALUE "Nov".
024600     05  FILLER                   PIC X(03) VALUE "Dec".
024700 01  WS-MONTH-TABLE REDEFINES WS-MONTH-NAMES.
024800     05  WS-MONTH-ENTRY OCCURS 12 TIMES
024900                                  PIC X(03).
025000*
025100******************************************************************
025200*                  RUN-DATE WORK FIELDS
025300******************************************************************
025400 01  WS-RUN-DATE-RAW.
025500     05  WS-RDR-YEAR              PIC 9(04).
025600     05  WS-RDR-MONTH             PIC 9(02).
025700     05  WS-RDR-DAY               PIC 9(02).
025800     05  FILLER                   PIC X(02).
025900 01  WS-RUN-DATE-8 REDEFINES WS-RUN-DATE-RAW PIC 9(08).
026000*
026100 01  WS-RUN-DATE-OUT.
026200     05  WS-RDO-MONTH             PIC 99.
026300     05  FILLER                   PIC X VALUE "/".
026400     05  WS-RDO-DAY               PIC 99.
026500     05  FILLER                   PIC X VALUE "/".
026600     05  WS-RDO-YEAR              PIC 9(04).
026700*
026800******************************************************************
026900*   REPORT BANNER.  FIVE 132-COLUMN LINES, WRITTEN ONCE AT
027000*   THE TOP OF THE REPORT.  REDEFINED AS A TABLE BELOW SO
027100*   110-WRITE-REPORT-HEADERS CAN LOOP OVER THEM, CARRYING
027200*   TOPACCTS' OLD REPORT-HEADER-LINES HABIT.
027300******************************************************************
027400 01  WS-REPORT-HEADER-LINES.
027500     02  RPT-HDR-LN1.
027600         03  FILLER               PIC X(40) VALUE
027700             "AD PERFORMANCE COHORT DASHBOARD".
027800         03  FILLER               PIC X(92) VALUE SPACES.
027900     02  RPT-HDR-LN2.
028000         03  FILLER               PIC X(13) VALUE
028100             "PREPARED FOR ".
028200         03  FILLER               PIC X(25) VALUE
028300             "DIRECT RESPONSE MARKETING".
028400         03  FILLER               PIC X(10) VALUE SPACES.
028500         03  FILLER               PIC X(10) VALUE
028600             "RUN DATE: ".
028700         03  HL2-RUN-DATE-OUT     PIC X(10).
028800         03  FILLER               PIC X(64) VALUE SPACES.
028900     02  RPT-HDR-LN3              PIC X(132) VALUE ALL "=".
029000     02  RPT-HDR-LN4.
029100         03  FILLER               PIC X(40) VALUE
029200             "DATE       ASSETS   HITS  WEEK1(+7)  WEE".
029300         03  FILLER               PIC X(31) VALUE
029400             "K2(+14)  WEEK3(+21)  WEEK4(+28)".
029500         03  FILLER               PIC X(61) VALUE SPACES.
029600     02  RPT-HDR-LN5              PIC X(132) VALUE ALL "=".
029700 01  WS-HDR-TABLE REDEFINES WS-REPORT-HEADER-LINES.
029800     02  WS-HDR-LINE OCCURS 5 TIMES
029900                                  PIC X(132).
030000*
030100 01  WS-HDR-INDEX                 PIC 9(01) COMP.
030200*
030300******************************************************************
030400*   DETAIL AND TOTAL PRINT LINE.  COLUMN SPACING FOLLOWS THE
030500*   LAYOUT ABOVE SO THE FIGURES LINE UP UNDER THEIR HEADING.
030600******************************************************************
030700 01  WS-DETAIL-LINE.
030800     05  DL-DATE-OUT              PIC X(10).
030900     05  FILLER                   PIC X(07) VALUE SPACES.
031000     05  DL-ASSETS-OUT            PIC ZZZ9.
031100     05  FILLER                   PIC X(05) VALUE SPACES.
031200     05  DL-HITS-OUT              PIC ZZZZ9.
031300     05  FILLER                   PIC X(05) VALUE SPACES.
031400     05  DL-WEEK1-OUT             PIC ZZ9.9.
031500     05  FILLER                   PIC X(07) VALUE SPACES.
031600     05  DL-WEEK2-OUT             PIC ZZ9.9.
031700     05  FILLER                   PIC X(07) VALUE SPACES.
031800     05  DL-WEEK3-OUT             PIC ZZ9.9.
031900     05  FILLER                   PIC X(07) VALUE SPACES.
032000     05  DL-WEEK4-OUT             PIC ZZ9.9.
032100     05  FILLER                   PIC X(55) VALUE SPACES.
032200*
032300 PROCEDURE DIVISION.
032400*********************
032500*
032600******************************************************************
032700*   000-MAIN-CONTROL DRIVES THE WHOLE RUN: RESEQUENCE THE
032800*   SNAPSHOT, PRINT THE BANNER, WALK THE SORTED FILE ONCE
032900*   BUILDING ONE DETAIL LINE PER COHORT WEEK, THEN PRINT
033000*   THE GRAND-TOTAL LINE.
033100******************************************************************
033200 000-MAIN-CONTROL.
033300     PERFORM 010-OPEN-FILES
033400     PERFORM 020-OBTAIN-RUN-DATE
033500     PERFORM 100-SORT-SNAPSHOT-DESCENDING
033600     PERFORM 030-WRITE-REPORT-HEADERS
033700     PERFORM 110-READ-SNAPSHOT
033800     PERFORM 200-PROCESS-SNAPSHOT UNTIL SNAPSHOT-EOF
033900     IF WS-PRIOR-AD-ID NOT = SPACES
034000         PERFORM 230-FLUSH-OFFSET-ACCUM
034100         PERFORM 210-COHORT-WEEK-BREAK
034200     END-IF
034300     PERFORM 500-WRITE-TOTAL-LINE
034400     PERFORM 090-CLOSE-FILES
034500     STOP RUN.
034600*
034700 010-OPEN-FILES.
034800     OPEN OUTPUT DASHBOARD-REPORT.
034900*
035000 090-CLOSE-FILES.
035100     CLOSE COHORT-SNAPSHOT-FILE
035200           DASHBOARD-REPORT.
035300*
035400*   020-OBTAIN-RUN-DATE CARRIES TOPACCTS' OLD
035500*   110-OBTAIN-CURRENT-DATE HABIT, BUT PULLS THE RUN DATE
035600*   FROM THE SYSTEM CLOCK VIA ACCEPT, NOT FUNCTION
035700*   CURRENT-DATE.
035800 020-OBTAIN-RUN-DATE.
035900     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD
036000     MOVE WS-RDR-MONTH TO WS-RDO-MONTH
036100     MOVE WS-RDR-DAY TO WS-RDO-DAY
036200     MOVE WS-RDR-YEAR TO WS-RDO-YEAR
036300     MOVE WS-RUN-DATE-OUT TO HL2-RUN-DATE-OUT.
036400*
036500******************************************************************
036600*   100-SORT-SNAPSHOT-DESCENDING IS A DEFENSIVE RE-SORT.
036700*   ADCOHRT ALREADY WRITES THE SNAPSHOT IN THIS ORDER, BUT
036800*   A GENERATION RELOADED FROM A BACKUP TAPE IS NOT
036900*   GUARANTEED STILL IN ORDER, AND THE CONTROL BREAKS BELOW
037000*   DEPEND ON IT.  SEE CHG-0862.
037100******************************************************************
037200 100-SORT-SNAPSHOT-DESCENDING.
037300     SORT SORT-WORK-1
037400         ON DESCENDING KEY SW1-COHORT-WEEK-DATE
037500         ON ASCENDING KEY SW1-AD-ID SW1-WEEK-OFFSET
037600         USING COHORT-SNAPSHOT-FILE
037700         GIVING COHORT-SNAPSHOT-FILE
037800     OPEN INPUT COHORT-SNAPSHOT-FILE.
037900*
038000*   030-WRITE-REPORT-HEADERS CARRIES TOPACCTS'
038100*   115-WRITE-REPORT-HEADERS LOOP, ADAPTED TO FIVE LINES.
038200 030-WRITE-REPORT-HEADERS.
038300     PERFORM 032-WRITE-ONE-HEADER-LINE
038400         VARYING WS-HDR-INDEX FROM 1 BY 1
038500         UNTIL WS-HDR-INDEX > 5.
038600*
038700 032-WRITE-ONE-HEADER-LINE.
038800     WRITE DR-REPORT-LINE FROM WS-HDR-LINE (WS-HDR-INDEX).
038900*
039000 110-READ-SNAPSHOT.
039100     READ COHORT-SNAPSHOT-FILE
039200         AT END MOVE "Y" TO WS-SNAPSHOT-EOF-SW
039300     END-READ.
039400*
039500******************************************************************
039600*   200-PROCESS-SNAPSHOT TESTS FOR THREE NESTED BREAKS ON
039700*   EVERY ROW -- WEEK-OFFSET (WITHIN AN AD), AD-ID (WITHIN A
039800*   COHORT), AND COHORT-WEEK ITSELF.  BECAUSE THE SNAPSHOT
039900*   IS SORTED COHORT-WEEK DESCENDING / AD-ID ASCENDING /
040000*   WEEK-OFFSET ASCENDING, ONE AD'S ROWS ACROSS ITS FOUR
040100*   OFFSETS ARE ALWAYS CONTIGUOUS, SO NO IN-MEMORY AD TABLE
040200*   IS NEEDED (CONTRAST ADCOHRT'S WS-LAUNCH-TABLE).  THE
040300*   PENDING OFFSET ACCUMULATION MUST BE FLUSHED INTO THE
040400*   OLD COHORT'S COUNTERS BEFORE THE COHORT BREAK PRINTS
040500*   AND RESETS THEM.
040600******************************************************************
040700 200-PROCESS-SNAPSHOT.
040800     IF WS-PRIOR-AD-ID NOT = SPACES
040900         IF CS-AD-ID NOT = WS-PRIOR-AD-ID OR
041000                 CS-WEEK-OFFSET NOT = WS-PRIOR-WEEK-OFFSET
041100             PERFORM 230-FLUSH-OFFSET-ACCUM
041200         END-IF
041300         IF CS-COHORT-WEEK-DATE NOT = WS-PRIOR-COHORT-WEEK
041400             PERFORM 210-COHORT-WEEK-BREAK
041500         END-IF
041600         IF CS-AD-ID NOT = WS-PRIOR-AD-ID
041700             PERFORM 240-NEW-AD-BREAK
041800         END-IF
041900     ELSE
042000         PERFORM 240-NEW-AD-BREAK
042100     END-IF
042200     MOVE CS-AD-ID TO WS-PRIOR-AD-ID
042300     MOVE CS-WEEK-OFFSET TO WS-PRIOR-WEEK-OFFSET
042400     MOVE CS-COHORT-WEEK-DATE TO WS-PRIOR-COHORT-WEEK
042500     ADD CS-PURCHASES TO WS-AD-PURCHASE-SUM
042600     ADD CS-PURCHASES TO WS-COHORT-HITS
042700     ADD CS-PURCHASES TO WS-TOTAL-HITS
042800     PERFORM 110-READ-SNAPSHOT.
042900*
043000*   210-COHORT-WEEK-BREAK PRINTS THE JUST-COMPLETED COHORT'S
043100*   DETAIL LINE (ITS ACCUMULATORS ARE FULLY FLUSHED BY NOW)
043200*   THEN RESETS THEM FOR THE COHORT THAT FOLLOWS.
043300 210-COHORT-WEEK-BREAK.
043400     PERFORM 300-BUILD-DETAIL-LINE
043500     PERFORM 320-RESET-COHORT-ACCUM.
043600*
043700*   230-FLUSH-OFFSET-ACCUM CLOSES OUT THE RUN OF ROWS JUST
043800*   READ FOR ONE AD AT ONE WEEK OFFSET.  IF THAT AD LOGGED
043900*   ANY PURCHASES DURING THE OFFSET IT COUNTS AS A HIT FOR
044000*   THE OFFSET, BOTH IN THE COHORT AND IN THE GRAND TOTAL.
044100 230-FLUSH-OFFSET-ACCUM.
044200     IF WS-AD-PURCHASE-SUM > ZERO
044300         EVALUATE WS-PRIOR-WEEK-OFFSET
044400             WHEN 1
044500                 ADD 1 TO WS-COHORT-WK1-HITS
044600                 ADD 1 TO WS-TOTAL-WK1-HITS
044700             WHEN 2
044800                 ADD 1 TO WS-COHORT-WK2-HITS
044900                 ADD 1 TO WS-TOTAL-WK2-HITS
045000             WHEN 3
045100                 ADD 1 TO WS-COHORT-WK3-HITS
045200                 ADD 1 TO WS-TOTAL-WK3-HITS
045300             WHEN 4
045400                 ADD 1 TO WS-COHORT-WK4-HITS
045500                 ADD 1 TO WS-TOTAL-WK4-HITS
045600         END-EVALUATE
045700     END-IF
045800     MOVE ZERO TO WS-AD-PURCHASE-SUM.
045900*
046000*   240-NEW-AD-BREAK COUNTS ONE MORE DISTINCT AD INTO BOTH
046100*   THE CURRENT COHORT'S ASSETS AND THE GRAND TOTAL'S.
046200 240-NEW-AD-BREAK.
046300     ADD 1 TO WS-COHORT-ASSETS
046400     ADD 1 TO WS-TOTAL-ASSETS.
046500*
046600******************************************************************
046700*   300-BUILD-DETAIL-LINE FORMATS ONE COHORT'S ROW: DATE,
046800*   ASSETS, HITS, AND THE FOUR HIT-RATE PERCENTAGES.
046900******************************************************************
047000 300-BUILD-DETAIL-LINE.
047100     MOVE WS-PRIOR-COHORT-WEEK TO WS-DATE-TEXT
047200     PERFORM 310-FORMAT-COHORT-DATE
047300         THRU 310-FORMAT-COHORT-DATE-EXIT
047400     MOVE WS-FMT-DATE-OUT TO DL-DATE-OUT
047500     MOVE WS-COHORT-ASSETS TO DL-ASSETS-OUT
047600     MOVE WS-COHORT-HITS TO DL-HITS-OUT
047700     PERFORM 330-COMPUTE-HIT-RATES
047800     MOVE WS-PCT-WK1 TO DL-WEEK1-OUT
047900     MOVE WS-PCT-WK2 TO DL-WEEK2-OUT
048000     MOVE WS-PCT-WK3 TO DL-WEEK3-OUT
048100     MOVE WS-PCT-WK4 TO DL-WEEK4-OUT
048200     WRITE DR-REPORT-LINE FROM WS-DETAIL-LINE.
048300*
048400*   310-FORMAT-COHORT-DATE BUILDS THE DD-MON-YY PRINTED
048500*   FORM OF THE ISO COHORT-WEEK DATE ALREADY MOVED INTO
048600*   WS-DATE-TEXT.  MONTH COMES STRAIGHT OUT OF THE TABLE BY
048700*   SUBSCRIPT; THE TWO-DIGIT YEAR IS THE REMAINDER OF A
048800*   DIVIDE BY 100 -- NO INTRINSIC FUNCTION IS USED.
048900 310-FORMAT-COHORT-DATE.
049000     MOVE WS-DTP-DAY TO WS-FD-DAY
049100     MOVE WS-MONTH-ENTRY (WS-DTP-MONTH) TO WS-FD-MONTH-ABBR
049200     DIVIDE WS-DTP-YEAR BY 100 GIVING WS-SCRATCH-YR
049300         REMAINDER WS-FD-YEAR-2.
049400 310-FORMAT-COHORT-DATE-EXIT.
049500     EXIT.
049600*
049700*   320-RESET-COHORT-ACCUM ZEROES THE PER-COHORT
049800*   ACCUMULATORS ONCE THEIR DETAIL LINE HAS BEEN PRINTED.
049900 320-RESET-COHORT-ACCUM.
050000     MOVE ZERO TO WS-COHORT-ASSETS
050100                  WS-COHORT-HITS
050200                  WS-COHORT-WK1-HITS
050300                  WS-COHORT-WK2-HITS
050400                  WS-COHORT-WK3-HITS
050500                  WS-COHORT-WK4-HITS.
050600*
050700*   330-COMPUTE-HIT-RATES TURNS EACH OFFSET'S HIT COUNT
050800*   INTO A PERCENT OF THE COHORT'S ASSETS, ROUNDED HALF-UP
050900*   TO ONE DECIMAL.  AN EMPTY COHORT SHOWS ZEROES RATHER
051000*   THAN DIVIDE BY ZERO.  SEE CHG-0945.
051100 330-COMPUTE-HIT-RATES.
051200     IF WS-COHORT-ASSETS = ZERO
051300         MOVE ZERO TO WS-PCT-WK1 WS-PCT-WK2
051400                      WS-PCT-WK3 WS-PCT-WK4
051500     ELSE
051600         COMPUTE WS-PCT-WK1 ROUNDED =
051700             (WS-COHORT-WK1-HITS * 100) / WS-COHORT-ASSETS
051800         COMPUTE WS-PCT-WK2 ROUNDED =
051900             (WS-COHORT-WK2-HITS * 100) / WS-COHORT-ASSETS
052000         COMPUTE WS-PCT-WK3 ROUNDED =
052100             (WS-COHORT-WK3-HITS * 100) / WS-COHORT-ASSETS
052200         COMPUTE WS-PCT-WK4 ROUNDED =
052300             (WS-COHORT-WK4-HITS * 100) / WS-COHORT-ASSETS
052400     END-IF.
052500*
052600*   500-WRITE-TOTAL-LINE PRINTS THE FINAL "TOTAL" ROW OVER
052700*   THE WHOLE SNAPSHOT FILE, SAME FORMULAS AS 330 ABOVE BUT
052800*   AGAINST THE GRAND-TOTAL ACCUMULATORS.  SEE CHG-1022.
052900 500-WRITE-TOTAL-LINE.
053000     MOVE "Total" TO DL-DATE-OUT
053100     MOVE WS-TOTAL-ASSETS TO DL-ASSETS-OUT
053200     MOVE WS-TOTAL-HITS TO DL-HITS-OUT
053300     IF WS-TOTAL-ASSETS = ZERO
053400         MOVE ZERO TO WS-PCT-WK1 WS-PCT-WK2
053500                      WS-PCT-WK3 WS-PCT-WK4
053600     ELSE
053700         COMPUTE WS-PCT-WK1 ROUNDED =
053800             (WS-TOTAL-WK1-HITS * 100) / WS-TOTAL-ASSETS
053900         COMPUTE WS-PCT-WK2 ROUNDED =
054000             (WS-TOTAL-WK2-HITS * 100) / WS-TOTAL-ASSETS
054100         COMPUTE WS-PCT-WK3 ROUNDED =
054200             (WS-TOTAL-WK3-HITS * 100) / WS-TOTAL-ASSETS
054300         COMPUTE WS-PCT-WK4 ROUNDED =
054400             (WS-TOTAL-WK4-HITS * 100) / WS-TOTAL-ASSETS
054500     END-IF
054600     MOVE WS-PCT-WK1 TO DL-WEEK1-OUT
054700     MOVE WS-PCT-WK2 TO DL-WEEK2-OUT
054800     MOVE WS-PCT-WK3 TO DL-WEEK3-OUT
054900     MOVE WS-PCT-WK4 TO DL-WEEK4-OUT
055000     WRITE DR-REPORT-LINE FROM WS-DETAIL-LINE.
